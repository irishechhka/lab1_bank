000100***************************************************************** TXNDET  
000200*   LAYOUT MOVIMIENTO DE CUENTA - DETALLE DE TRANSACCIONES     *  TXNDET  
000300*   SISTEMA CTAS - HISTORICO DE MOVIMIENTOS POR CUENTA         *  TXNDET  
000400*   ARCHIVO: BANCTA.CTAS.TXNDET  - LARGO REGISTRO 94 BYTES     *  TXNDET  
000500***************************************************************** TXNDET  
000600*    COPY CPTXNDET.                                               TXNDET  
000700 01  WS-REG-TXNDET.                                               TXNDET  
000800     03  TXN-NROCUEN         PIC X(20)     VALUE SPACES.          TXNDET  
000900*     FECHA/HORA DE POSTEO DEL MOVIMIENTO (AAAAMMDDHHMMSS)        TXNDET  
001000     03  TXN-FECHORA         PIC 9(14)     VALUE ZEROS.           TXNDET  
001100*     TIPO DE MOVIMIENTO: OA=APERTURA; DP=DEPOSITO; WD=RETIRO     TXNDET  
001200     03  TXN-TIPO            PIC X(02)     VALUE SPACES.          TXNDET  
001300     03  TXN-IMPORTE         PIC S9(13)V99 COMP-3 VALUE ZEROS.    TXNDET  
001400     03  TXN-DESCRIP         PIC X(40)     VALUE SPACES.          TXNDET  
001500     03  FILLER              PIC X(10)     VALUE SPACES.          TXNDET  
001600*/////////////////////////////////////////////////////////////////TXNDET  
