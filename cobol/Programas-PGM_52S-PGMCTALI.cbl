000100 IDENTIFICATION DIVISION.                                         PGCTALI 
000200 PROGRAM-ID. PGMCTALI.                                            PGCTALI 
000300 AUTHOR. L. MENDOZA VARGAS.                                       PGCTALI 
000400 INSTALLATION. BANCTA - DEPARTAMENTO DE SISTEMAS.                 PGCTALI 
000500 DATE-WRITTEN. 19/10/1992.                                        PGCTALI 
000600 DATE-COMPILED.                                                   PGCTALI 
000700 SECURITY. USO INTERNO - BANCTA - NO DISTRIBUIR.                  PGCTALI 
000800***************************************************************** PGCTALI 
000900*    PGMCTALI - LISTADO DE CUENTAS Y MOVIMIENTOS                * PGCTALI 
001000*    ===================================                        * PGCTALI 
001100*    LOTE QUE EMITE, PARA CADA CUENTA DEL MAESTRO EN ORDEN DE   * PGCTALI 
001200*    NUMERO DE CUENTA, UNA CABECERA CON LOS DATOS DE LA CUENTA  * PGCTALI 
001300*    SEGUIDA DE TODOS SUS MOVIMIENTOS HISTORICOS, Y UN TOTAL    * PGCTALI 
001400*    GENERAL AL CIERRE DEL LISTADO.                              *PGCTALI 
001500***************************************************************** PGCTALI 
001600*    HISTORIAL DE CAMBIOS                                         PGCTALI 
001700*    ------------------------------------------------------------ PGCTALI 
001800*    19/10/1992 LMV TKT-0000 VERSION INICIAL DEL PROGRAMA.        PGCTALI 
001900*    05/05/1993 LMV TKT-0192 SE AGREGA EL MENSAJE "SIN            PGCTALI 
002000*               MOVIMIENTOS" PARA LAS CUENTAS QUE AUN NO          PGCTALI 
002100*               TIENEN HISTORICO CARGADO.                         PGCTALI 
002200*    22/02/1994 JPQ TKT-0288 SE AGREGA EL TOTAL GENERAL DE        PGCTALI 
002300*               CUENTAS Y MOVIMIENTOS AL PIE DEL LISTADO, A       PGCTALI 
002400*               PEDIDO DE CONTROL INTERNO.                        PGCTALI 
002500*    03/02/1998 JPQ TKT-0733 ESTANDARIZA MENSAJES DEL LISTADO     PGCTALI 
002600*               CON LOS DEMAS PROGRAMAS DEL SISTEMA.              PGCTALI 
002700*    17/12/1998 MQS TKT-0810 REMEDIACION Y2K: EL SELLO DE FECHA   PGCTALI 
002800*               DEL LISTADO PASA A CAPTURARSE CON SIGLO DE 4      PGCTALI 
002900*               DIGITOS (ACCEPT FROM DATE YYYYMMDD).              PGCTALI 
003000*    21/01/1999 MQS TKT-0810 PRUEBA DE REGRESION POST Y2K OK.     PGCTALI 
003100*    14/08/2000 CFR TKT-0901 LOS MOVIMIENTOS DE CADA CUENTA SE    PGCTALI 
003200*               IMPRIMEN EN EL ORDEN EN QUE FUERON POSTEADOS,     PGCTALI 
003300*               SIN REORDENAR POR FECHA, TAL COMO QUEDARON EN     PGCTALI 
003400*               EL HISTORICO.                                     PGCTALI 
003500*    09/11/2001 CFR TKT-0944 LA COLUMNA DE TIPO DE MOVIMIENTO SE  PGCTALI 
003600*               IMPRIME CON SU DESCRIPCION COMPLETA (APERTURA DE  PGCTALI 
003700*               CUENTA / DEPOSITO / RETIRO) EN VEZ DEL CODIGO DE  PGCTALI 
003800*               DOS LETRAS, A PEDIDO DE AUDITORIA.                PGCTALI 
003900*    15/03/2002 CFR TKT-0951 EL SELECT DE DDLISTA SE DECLARA      PGCTALI 
004000*               ORGANIZATION LINE SEQUENTIAL, EL LISTADO SALIA    PGCTALI 
004100*               SIN DELIMITADOR DE LINEA Y NO SE PODIA REVISAR    PGCTALI 
004200*               CON UN EDITOR DE TEXTO.                           PGCTALI 
004300*    08/07/2005 CFR TKT-1144 LA CABECERA DE CADA CUENTA SE AMPLIA PGCTALI 
004400*               PARA MOSTRAR BIK, KPP, INN, CUENTA CORRESPONSAL Y PGCTALI 
004500*               FECHA DE APERTURA, Y EL NOMBRE DEL TITULAR DEJA DEPGCTALI 
004600*               SALIR RECORTADO, A PEDIDO DE AUDITORIA.           PGCTALI 
004700*    02/09/2005 CFR TKT-1151 EL TOTAL GENERAL AL PIE DEL LISTADO  PGCTALI 
004800*               ACUMULA Y SUMA LOS SALDOS DE TODAS LAS CUENTAS    PGCTALI 
004900*               LISTADAS, NO SOLO LA CANTIDAD, A PEDIDO DE        PGCTALI 
005000*               AUDITORIA.                                        PGCTALI 
005100*    ------------------------------------------------------------ PGCTALI 
005200*//////////////////////////////////////////////////////////////   PGCTALI 
005300 ENVIRONMENT DIVISION.                                            PGCTALI 
005400 CONFIGURATION SECTION.                                           PGCTALI 
005500                                                                  PGCTALI 
005600 SPECIAL-NAMES.                                                   PGCTALI 
005700     C01 IS TOP-OF-FORM.                                          PGCTALI 
005800                                                                  PGCTALI 
005900 INPUT-OUTPUT SECTION.                                            PGCTALI 
006000 FILE-CONTROL.                                                    PGCTALI 
006100     SELECT CTAMAE  ASSIGN TO DDCTAMAE                            PGCTALI 
006200     FILE STATUS IS FS-CTAMAE.                                    PGCTALI 
006300                                                                  PGCTALI 
006400     SELECT TXNDET  ASSIGN TO DDTXNDET                            PGCTALI 
006500     FILE STATUS IS FS-TXNDET.                                    PGCTALI 
006600                                                                  PGCTALI 
006700     SELECT LISTA   ASSIGN TO DDLISTA                             PGCTALI 
006800     ORGANIZATION IS LINE SEQUENTIAL                              PGCTALI 
006900     FILE STATUS IS FS-LISTA.                                     PGCTALI 
007000                                                                  PGCTALI 
007100*//////////////////////////////////////////////////////////////   PGCTALI 
007200 DATA DIVISION.                                                   PGCTALI 
007300 FILE SECTION.                                                    PGCTALI 
007400                                                                  PGCTALI 
007500 FD  CTAMAE                                                       PGCTALI 
007600     BLOCK CONTAINS 0 RECORDS                                     PGCTALI 
007700     RECORDING MODE IS F.                                         PGCTALI 
007800*    COPY CPCTAMAE.                                               PGCTALI 
007900 01  REG-CTAMAE.                                                  PGCTALI 
008000     03  ECTA-NROCUEN        PIC X(20).                           PGCTALI 
008100     03  ECTA-BIK            PIC X(09).                           PGCTALI 
008200     03  ECTA-KPP            PIC X(09).                           PGCTALI 
008300     03  ECTA-CTACORR        PIC X(20).                           PGCTALI 
008400     03  ECTA-INN            PIC X(12).                           PGCTALI 
008500     03  ECTA-NOMTIT         PIC X(60).                           PGCTALI 
008600     03  ECTA-SALDO          PIC S9(13)V99 COMP-3.                PGCTALI 
008700     03  ECTA-FECAPE         PIC 9(08).                           PGCTALI 
008800     03  ECTA-CANTMOV        PIC 9(04) COMP-3.                    PGCTALI 
008900     03  FILLER              PIC X(10).                           PGCTALI 
009000                                                                  PGCTALI 
009100 FD  TXNDET                                                       PGCTALI 
009200     BLOCK CONTAINS 0 RECORDS                                     PGCTALI 
009300     RECORDING MODE IS F.                                         PGCTALI 
009400*    COPY CPTXNDET.                                               PGCTALI 
009500 01  REG-TXNDET.                                                  PGCTALI 
009600     03  DTXN-NROCUEN        PIC X(20).                           PGCTALI 
009700     03  DTXN-FECHORA        PIC 9(14).                           PGCTALI 
009800     03  DTXN-TIPO           PIC X(02).                           PGCTALI 
009900     03  DTXN-IMPORTE        PIC S9(13)V99 COMP-3.                PGCTALI 
010000     03  DTXN-DESCRIP        PIC X(40).                           PGCTALI 
010100     03  FILLER              PIC X(10).                           PGCTALI 
010200                                                                  PGCTALI 
010300 FD  LISTA.                                                       PGCTALI 
010400 01  REG-LISTA               PIC X(250).                          PGCTALI 
010500                                                                  PGCTALI 
010600 WORKING-STORAGE SECTION.                                         PGCTALI 
010700*=======================*                                         PGCTALI 
010800*---- ARCHIVOS ---------------------------------------------------PGCTALI 
010900 77  FS-CTAMAE                PIC XX        VALUE SPACES.         PGCTALI 
011000 77  FS-TXNDET                PIC XX        VALUE SPACES.         PGCTALI 
011100 77  FS-LISTA                 PIC XX        VALUE SPACES.         PGCTALI 
011200                                                                  PGCTALI 
011300 77  WS-STATUS-FIN-MAE         PIC X.                             PGCTALI 
011400     88  WS-FIN-MAE                         VALUE 'Y'.            PGCTALI 
011500     88  WS-NO-FIN-MAE                      VALUE 'N'.            PGCTALI 
011600                                                                  PGCTALI 
011700 77  WS-STATUS-FIN-TXN         PIC X.                             PGCTALI 
011800     88  WS-FIN-TXN                         VALUE 'Y'.            PGCTALI 
011900     88  WS-NO-FIN-TXN                      VALUE 'N'.            PGCTALI 
012000                                                                  PGCTALI 
012100*---- TABLA DE CUENTAS EN MEMORIA --------------------------------PGCTALI 
012200 01  WS-TAB-CTA.                                                  PGCTALI 
012300     03  WS-FILA-CTA OCCURS 2000 TIMES.                           PGCTALI 
012400         05  TCTA-NROCUEN    PIC X(20).                           PGCTALI 
012500         05  TCTA-BIK        PIC X(09).                           PGCTALI 
012600         05  TCTA-KPP        PIC X(09).                           PGCTALI 
012700         05  TCTA-CTACORR    PIC X(20).                           PGCTALI 
012800         05  TCTA-INN        PIC X(12).                           PGCTALI 
012900         05  TCTA-NOMTIT     PIC X(60).                           PGCTALI 
013000         05  TCTA-SALDO      PIC S9(13)V99 COMP-3.                PGCTALI 
013100         05  TCTA-FECAPE     PIC 9(08).                           PGCTALI 
013200         05  TCTA-CANTMOV    PIC 9(04) COMP-3.                    PGCTALI 
013300*///// VISTA ALTERNATIVA - SOLO LA CLAVE (PARA COMPARAR RAPIDO) //PGCTALI 
013400 01  WS-TAB-CTA-R REDEFINES WS-TAB-CTA.                           PGCTALI 
013500     03  WS-FILA-CTA-CLAVE OCCURS 2000 TIMES.                     PGCTALI 
013600         05  TCTAC-NROCUEN   PIC X(20).                           PGCTALI 
013700         05  FILLER          PIC X(129).                          PGCTALI 
013800                                                                  PGCTALI 
013900*---- TABLA DE MOVIMIENTOS EN MEMORIA (HISTORICO COMPLETO) -------PGCTALI 
014000 01  WS-TAB-TXN.                                                  PGCTALI 
014100     03  WS-FILA-TXN OCCURS 20000 TIMES.                          PGCTALI 
014200         05  TTXN-NROCUEN    PIC X(20).                           PGCTALI 
014300         05  TTXN-FECHORA    PIC 9(14).                           PGCTALI 
014400         05  TTXN-TIPO       PIC X(02).                           PGCTALI 
014500         05  TTXN-IMPORTE    PIC S9(13)V99 COMP-3.                PGCTALI 
014600         05  TTXN-DESCRIP    PIC X(40).                           PGCTALI 
014700*///// VISTA ALTERNATIVA - FECHA Y HORA POR SEPARADO (TKT-0901) //PGCTALI 
014800 01  WS-TAB-TXN-R REDEFINES WS-TAB-TXN.                           PGCTALI 
014900     03  WS-FILA-TXN-FH OCCURS 20000 TIMES.                       PGCTALI 
015000         05  TTXNF-NROCUEN   PIC X(20).                           PGCTALI 
015100         05  TTXNF-FECHA     PIC 9(08).                           PGCTALI 
015200         05  TTXNF-HORA      PIC 9(06).                           PGCTALI 
015300         05  FILLER          PIC X(42).                           PGCTALI 
015400                                                                  PGCTALI 
015500 77  WS-CTA-CANT               PIC 9(4)  COMP VALUE ZERO.         PGCTALI 
015600 77  WS-TXN-CANT               PIC 9(5)  COMP VALUE ZERO.         PGCTALI 
015700 77  WS-IX-CTA                 PIC 9(4)  COMP VALUE ZERO.         PGCTALI 
015800 77  WS-IX-TXN                 PIC 9(5)  COMP VALUE ZERO.         PGCTALI 
015900 77  WS-CANT-MOV-CTA           PIC 9(4)  COMP VALUE ZERO.         PGCTALI 
016000 77  WS-TIPO-MOV               PIC X(02)     VALUE SPACES.        PGCTALI 
016100 77  WS-HAY-MOVIMIENTO         PIC X         VALUE 'N'.           PGCTALI 
016200     88  WS-SI-HAY-MOVIMIENTO                VALUE 'S'.           PGCTALI 
016300     88  WS-NO-HAY-MOVIMIENTO                VALUE 'N'.           PGCTALI 
016400                                                                  PGCTALI 
016500*---- TOTALES GENERALES DEL LISTADO (TKT-0288) -------------------PGCTALI 
016600 77  WS-TOT-CTAS               PIC 9(4) COMP VALUE ZERO.          PGCTALI 
016700 77  WS-TOT-MOV                PIC 9(5) COMP VALUE ZERO.          PGCTALI 
016800*---- TOTAL DE SALDOS DEL LISTADO (TKT-1151) ---------------------PGCTALI 
016900 77  WS-TOT-SALDO              PIC S9(13)V99 COMP-3 VALUE ZERO.   PGCTALI 
017000                                                                  PGCTALI 
017100*---- FECHA DE CORRIDA (Y2K - TKT-0810) --------------------------PGCTALI 
017200 01  WS-FECHA-HOY               PIC 9(08) VALUE ZEROS.            PGCTALI 
017300 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                       PGCTALI 
017400     03  WS-FH-ANIO             PIC 9(04).                        PGCTALI 
017500     03  WS-FH-MES              PIC 9(02).                        PGCTALI 
017600     03  WS-FH-DIA              PIC 9(02).                        PGCTALI 
017700                                                                  PGCTALI 
017800*---- LINEAS DE IMPRESION DEL LISTADO ----------------------------PGCTALI 
017900 01  WS-LIN-TITULO.                                               PGCTALI 
018000     03  FILLER                 PIC X(05) VALUE SPACES.           PGCTALI 
018100     03  LTIT-TEXTO             PIC X(38) VALUE                   PGCTALI 
018200         'LISTADO DE CUENTAS Y MOVIMIENTOS.   '.                  PGCTALI 
018300     03  FILLER                 PIC X(05) VALUE SPACES.           PGCTALI 
018400     03  LTIT-FECHA             PIC 9(08) VALUE ZEROS.            PGCTALI 
018500     03  FILLER                 PIC X(76) VALUE SPACES.           PGCTALI 
018600                                                                  PGCTALI 
018700 01  WS-LIN-CABECERA.                                             PGCTALI 
018800     03  FILLER                 PIC X(01) VALUE SPACE.            PGCTALI 
018900     03  LCAB-ROT               PIC X(08) VALUE 'CUENTA: '.       PGCTALI 
019000     03  LCAB-NROCUEN           PIC X(20) VALUE SPACES.           PGCTALI 
019100     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
019200     03  LCAB-ROT2              PIC X(09) VALUE 'TITULAR: '.      PGCTALI 
019300     03  LCAB-NOMTIT            PIC X(60) VALUE SPACES.           PGCTALI 
019400     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
019500     03  LCAB-ROT3              PIC X(07) VALUE 'SALDO: '.        PGCTALI 
019600     03  LCAB-SALDO             PIC -Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.PGCTALI 
019700     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
019800     03  LCAB-ROT4              PIC X(05) VALUE 'BIK: '.          PGCTALI 
019900     03  LCAB-BIK               PIC X(09) VALUE SPACES.           PGCTALI 
020000     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
020100     03  LCAB-ROT5              PIC X(05) VALUE 'KPP: '.          PGCTALI 
020200     03  LCAB-KPP               PIC X(09) VALUE SPACES.           PGCTALI 
020300     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
020400     03  LCAB-ROT6              PIC X(05) VALUE 'INN: '.          PGCTALI 
020500     03  LCAB-INN               PIC X(12) VALUE SPACES.           PGCTALI 
020600     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
020700     03  LCAB-ROT7              PIC X(13) VALUE 'CTA CORRESP: '.  PGCTALI 
020800     03  LCAB-CTACORR           PIC X(20) VALUE SPACES.           PGCTALI 
020900     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
021000     03  LCAB-ROT8              PIC X(14) VALUE 'FEC APERTURA: '. PGCTALI 
021100     03  LCAB-FECAPE            PIC 9(08) VALUE ZEROS.            PGCTALI 
021200     03  FILLER                 PIC X(14) VALUE SPACES.           PGCTALI 
021300                                                                  PGCTALI 
021400 01  WS-LIN-MOVIMIENTO.                                           PGCTALI 
021500     03  FILLER                 PIC X(03) VALUE SPACES.           PGCTALI 
021600     03  LMOV-FECHA             PIC 9(08) VALUE ZEROS.            PGCTALI 
021700     03  FILLER                 PIC X(01) VALUE SPACE.            PGCTALI 
021800     03  LMOV-HORA              PIC 9(06) VALUE ZEROS.            PGCTALI 
021900     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
022000     03  LMOV-TIPO              PIC X(18) VALUE SPACES.           PGCTALI 
022100     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
022200     03  LMOV-IMPORTE           PIC -Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.PGCTALI 
022300     03  FILLER                 PIC X(02) VALUE SPACES.           PGCTALI 
022400     03  LMOV-DESCRIP           PIC X(40) VALUE SPACES.           PGCTALI 
022500     03  FILLER                 PIC X(29) VALUE SPACES.           PGCTALI 
022600                                                                  PGCTALI 
022700 01  WS-LIN-MENSAJE.                                              PGCTALI 
022800     03  FILLER                 PIC X(03) VALUE SPACES.           PGCTALI 
022900     03  LMEN-TEXTO             PIC X(60) VALUE SPACES.           PGCTALI 
023000     03  FILLER                 PIC X(69) VALUE SPACES.           PGCTALI 
023100                                                                  PGCTALI 
023200 01  WS-LIN-TOTGRAL.                                              PGCTALI 
023300     03  FILLER                 PIC X(01) VALUE SPACE.            PGCTALI 
023400     03  LTOT-TEXTO1            PIC X(22) VALUE                   PGCTALI 
023500         'TOTAL DE CUENTAS:     '.                                PGCTALI 
023600     03  LTOT-CANT-CTAS         PIC ZZZ,ZZ9.                      PGCTALI 
023700     03  FILLER                 PIC X(05) VALUE SPACES.           PGCTALI 
023800     03  LTOT-TEXTO2            PIC X(22) VALUE                   PGCTALI 
023900         'TOTAL DE MOVIMIENTOS: '.                                PGCTALI 
024000     03  LTOT-CANT-MOV          PIC ZZZ,ZZ9.                      PGCTALI 
024100     03  FILLER                 PIC X(05) VALUE SPACES.           PGCTALI 
024200     03  LTOT-TEXTO3            PIC X(22) VALUE                   PGCTALI 
024300         'TOTAL DE SALDOS:      '.                                PGCTALI 
024400     03  LTOT-SALDO             PIC -Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.PGCTALI 
024500     03  FILLER                 PIC X(145) VALUE SPACES.          PGCTALI 
024600                                                                  PGCTALI 
024700 01  FILLER                     PIC X(01) VALUE SPACES.           PGCTALI 
024800                                                                  PGCTALI 
024900*//////////////////////////////////////////////////////////////   PGCTALI 
025000 PROCEDURE DIVISION.                                              PGCTALI 
025100                                                                  PGCTALI 
025200 MAIN-PROGRAM-I.                                                  PGCTALI 
025300                                                                  PGCTALI 
025400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                   PGCTALI 
025500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                   PGCTALI 
025600                            VARYING WS-IX-CTA FROM 1 BY 1         PGCTALI 
025700                            UNTIL WS-IX-CTA > WS-CTA-CANT.        PGCTALI 
025800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                    PGCTALI 
025900                                                                  PGCTALI 
026000 MAIN-PROGRAM-F. GOBACK.                                          PGCTALI 
026100                                                                  PGCTALI 
026200                                                                  PGCTALI 
026300*---------------------------------------------------------------  PGCTALI 
026400 1000-INICIO-I.                                                   PGCTALI 
026500                                                                  PGCTALI 
026600     SET WS-NO-FIN-MAE TO TRUE.                                   PGCTALI 
026700     SET WS-NO-FIN-TXN TO TRUE.                                   PGCTALI 
026800                                                                  PGCTALI 
026900     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.                      PGCTALI 
027000                                                                  PGCTALI 
027100     OPEN INPUT  CTAMAE.                                          PGCTALI 
027200     IF FS-CTAMAE IS NOT EQUAL '00'                               PGCTALI 
027300        DISPLAY '* ERROR EN OPEN CTAMAE = ' FS-CTAMAE             PGCTALI 
027400        MOVE 9999 TO RETURN-CODE                                  PGCTALI 
027500        SET WS-FIN-MAE TO TRUE                                    PGCTALI 
027600     END-IF.                                                      PGCTALI 
027700                                                                  PGCTALI 
027800     PERFORM 1050-CARGAR-MAESTRO-I THRU 1050-CARGAR-MAESTRO-F     PGCTALI 
027900        UNTIL WS-FIN-MAE.                                         PGCTALI 
028000                                                                  PGCTALI 
028100     CLOSE CTAMAE.                                                PGCTALI 
028200                                                                  PGCTALI 
028300     OPEN INPUT  TXNDET.                                          PGCTALI 
028400     IF FS-TXNDET IS NOT EQUAL '00'                               PGCTALI 
028500        DISPLAY '* ERROR EN OPEN TXNDET = ' FS-TXNDET             PGCTALI 
028600        MOVE 9999 TO RETURN-CODE                                  PGCTALI 
028700        SET WS-FIN-TXN TO TRUE                                    PGCTALI 
028800     END-IF.                                                      PGCTALI 
028900                                                                  PGCTALI 
029000     PERFORM 1060-CARGAR-MOVIMIENTOS-I                            PGCTALI 
029100        THRU 1060-CARGAR-MOVIMIENTOS-F                            PGCTALI 
029200        UNTIL WS-FIN-TXN.                                         PGCTALI 
029300                                                                  PGCTALI 
029400     CLOSE TXNDET.                                                PGCTALI 
029500                                                                  PGCTALI 
029600     OPEN OUTPUT LISTA.                                           PGCTALI 
029700     IF FS-LISTA IS NOT EQUAL '00'                                PGCTALI 
029800        DISPLAY '* ERROR EN OPEN LISTA = ' FS-LISTA               PGCTALI 
029900        MOVE 9999 TO RETURN-CODE                                  PGCTALI 
030000     END-IF.                                                      PGCTALI 
030100                                                                  PGCTALI 
030200     MOVE WS-FECHA-HOY TO LTIT-FECHA.                             PGCTALI 
030300     WRITE REG-LISTA FROM WS-LIN-TITULO                           PGCTALI 
030400        AFTER ADVANCING TOP-OF-FORM.                              PGCTALI 
030500                                                                  PGCTALI 
030600 1000-INICIO-F. EXIT.                                             PGCTALI 
030700                                                                  PGCTALI 
030800                                                                  PGCTALI 
030900*---- CARGA EL MAESTRO A LA TABLA EN MEMORIA ---------------------PGCTALI 
031000 1050-CARGAR-MAESTRO-I.                                           PGCTALI 
031100                                                                  PGCTALI 
031200     READ CTAMAE INTO WS-FILA-CTA(WS-CTA-CANT + 1)                PGCTALI 
031300        AT END SET WS-FIN-MAE TO TRUE.                            PGCTALI 
031400                                                                  PGCTALI 
031500     EVALUATE FS-CTAMAE                                           PGCTALI 
031600        WHEN '00'                                                 PGCTALI 
031700           ADD 1 TO WS-CTA-CANT                                   PGCTALI 
031800        WHEN '10'                                                 PGCTALI 
031900           CONTINUE                                               PGCTALI 
032000        WHEN OTHER                                                PGCTALI 
032100           DISPLAY '* ERROR EN LECTURA CTAMAE = ' FS-CTAMAE       PGCTALI 
032200           MOVE 9999 TO RETURN-CODE                               PGCTALI 
032300           SET WS-FIN-MAE TO TRUE                                 PGCTALI 
032400     END-EVALUATE.                                                PGCTALI 
032500                                                                  PGCTALI 
032600 1050-CARGAR-MAESTRO-F. EXIT.                                     PGCTALI 
032700                                                                  PGCTALI 
032800                                                                  PGCTALI 
032900*---- CARGA EL HISTORICO DE MOVIMIENTOS A LA TABLA EN MEMORIA ----PGCTALI 
033000 1060-CARGAR-MOVIMIENTOS-I.                                       PGCTALI 
033100                                                                  PGCTALI 
033200     READ TXNDET INTO WS-FILA-TXN(WS-TXN-CANT + 1)                PGCTALI 
033300        AT END SET WS-FIN-TXN TO TRUE.                            PGCTALI 
033400                                                                  PGCTALI 
033500     EVALUATE FS-TXNDET                                           PGCTALI 
033600        WHEN '00'                                                 PGCTALI 
033700           ADD 1 TO WS-TXN-CANT                                   PGCTALI 
033800        WHEN '10'                                                 PGCTALI 
033900           CONTINUE                                               PGCTALI 
034000        WHEN OTHER                                                PGCTALI 
034100           DISPLAY '* ERROR EN LECTURA TXNDET = ' FS-TXNDET       PGCTALI 
034200           MOVE 9999 TO RETURN-CODE                               PGCTALI 
034300           SET WS-FIN-TXN TO TRUE                                 PGCTALI 
034400     END-EVALUATE.                                                PGCTALI 
034500                                                                  PGCTALI 
034600 1060-CARGAR-MOVIMIENTOS-F. EXIT.                                 PGCTALI 
034700                                                                  PGCTALI 
034800                                                                  PGCTALI 
034900*---- IMPRIME LA CABECERA Y LOS MOVIMIENTOS DE UNA CUENTA --------PGCTALI 
035000 2000-PROCESO-I.                                                  PGCTALI 
035100                                                                  PGCTALI 
035200     PERFORM 2100-IMPRIMIR-CABECERA-I                             PGCTALI 
035300        THRU 2100-IMPRIMIR-CABECERA-F.                            PGCTALI 
035400     PERFORM 2200-IMPRIMIR-MOVIMIENTOS-I                          PGCTALI 
035500        THRU 2200-IMPRIMIR-MOVIMIENTOS-F.                         PGCTALI 
035600                                                                  PGCTALI 
035700     ADD 1 TO WS-TOT-CTAS.                                        PGCTALI 
035800     ADD WS-CANT-MOV-CTA TO WS-TOT-MOV.                           PGCTALI 
035900     ADD TCTA-SALDO(WS-IX-CTA) TO WS-TOT-SALDO.                   PGCTALI 
036000                                                                  PGCTALI 
036100 2000-PROCESO-F. EXIT.                                            PGCTALI 
036200                                                                  PGCTALI 
036300                                                                  PGCTALI 
036400*---------------------------------------------------------------  PGCTALI 
036500 2100-IMPRIMIR-CABECERA-I.                                        PGCTALI 
036600                                                                  PGCTALI 
036700     MOVE TCTA-NROCUEN(WS-IX-CTA) TO LCAB-NROCUEN.                PGCTALI 
036800     MOVE TCTA-NOMTIT(WS-IX-CTA)  TO LCAB-NOMTIT.                 PGCTALI 
036900     MOVE TCTA-SALDO(WS-IX-CTA)   TO LCAB-SALDO.                  PGCTALI 
037000     MOVE TCTA-BIK(WS-IX-CTA)     TO LCAB-BIK.                    PGCTALI 
037100     MOVE TCTA-KPP(WS-IX-CTA)     TO LCAB-KPP.                    PGCTALI 
037200     MOVE TCTA-INN(WS-IX-CTA)     TO LCAB-INN.                    PGCTALI 
037300     MOVE TCTA-CTACORR(WS-IX-CTA) TO LCAB-CTACORR.                PGCTALI 
037400     MOVE TCTA-FECAPE(WS-IX-CTA)  TO LCAB-FECAPE.                 PGCTALI 
037500     WRITE REG-LISTA FROM WS-LIN-CABECERA AFTER 2.                PGCTALI 
037600                                                                  PGCTALI 
037700 2100-IMPRIMIR-CABECERA-F. EXIT.                                  PGCTALI 
037800                                                                  PGCTALI 
037900                                                                  PGCTALI 
038000*---- RECORRE EL HISTORICO BUSCANDO LOS MOVIMIENTOS DE LA CUENTA -PGCTALI 
038100 2200-IMPRIMIR-MOVIMIENTOS-I.                                     PGCTALI 
038200                                                                  PGCTALI 
038300     MOVE ZERO TO WS-CANT-MOV-CTA.                                PGCTALI 
038400                                                                  PGCTALI 
038500     PERFORM 2210-COMPARAR-MOVIMIENTO-I                           PGCTALI 
038600        THRU 2210-COMPARAR-MOVIMIENTO-F                           PGCTALI 
038700        VARYING WS-IX-TXN FROM 1 BY 1                             PGCTALI 
038800        UNTIL WS-IX-TXN > WS-TXN-CANT.                            PGCTALI 
038900                                                                  PGCTALI 
039000     IF WS-CANT-MOV-CTA EQUAL ZERO                                PGCTALI 
039100        MOVE 'ESTA CUENTA NO TIENE MOVIMIENTOS REGISTRADOS.'      PGCTALI 
039200           TO LMEN-TEXTO                                          PGCTALI 
039300        WRITE REG-LISTA FROM WS-LIN-MENSAJE AFTER 1               PGCTALI 
039400     END-IF.                                                      PGCTALI 
039500                                                                  PGCTALI 
039600 2200-IMPRIMIR-MOVIMIENTOS-F. EXIT.                               PGCTALI 
039700                                                                  PGCTALI 
039800                                                                  PGCTALI 
039900 2210-COMPARAR-MOVIMIENTO-I.                                      PGCTALI 
040000                                                                  PGCTALI 
040100     IF TTXNF-NROCUEN(WS-IX-TXN) EQUAL                            PGCTALI 
040200        TCTA-NROCUEN(WS-IX-CTA)                                   PGCTALI 
040300        MOVE TTXNF-FECHA(WS-IX-TXN)   TO LMOV-FECHA               PGCTALI 
040400        MOVE TTXNF-HORA(WS-IX-TXN)    TO LMOV-HORA                PGCTALI 
040500        MOVE TTXN-TIPO(WS-IX-TXN)     TO WS-TIPO-MOV              PGCTALI 
040600        PERFORM 2220-EXPANDIR-TIPO-MOV-I                          PGCTALI 
040700           THRU 2220-EXPANDIR-TIPO-MOV-F                          PGCTALI 
040800        MOVE TTXN-IMPORTE(WS-IX-TXN)  TO LMOV-IMPORTE             PGCTALI 
040900        MOVE TTXN-DESCRIP(WS-IX-TXN)  TO LMOV-DESCRIP             PGCTALI 
041000        WRITE REG-LISTA FROM WS-LIN-MOVIMIENTO AFTER 1            PGCTALI 
041100        ADD 1 TO WS-CANT-MOV-CTA                                  PGCTALI 
041200     END-IF.                                                      PGCTALI 
041300                                                                  PGCTALI 
041400 2210-COMPARAR-MOVIMIENTO-F. EXIT.                                PGCTALI 
041500                                                                  PGCTALI 
041600*---- EXPANDE CODIGO DE MOVIMIENTO A SU DESCRIPCION (TKT-0944) ---PGCTALI 
041700 2220-EXPANDIR-TIPO-MOV-I.                                        PGCTALI 
041800                                                                  PGCTALI 
041900     EVALUATE WS-TIPO-MOV                                         PGCTALI 
042000        WHEN 'OA'                                                 PGCTALI 
042100           MOVE 'APERTURA DE CUENTA' TO LMOV-TIPO                 PGCTALI 
042200        WHEN 'DP'                                                 PGCTALI 
042300           MOVE 'DEPOSITO'          TO LMOV-TIPO                  PGCTALI 
042400        WHEN 'WD'                                                 PGCTALI 
042500           MOVE 'RETIRO'            TO LMOV-TIPO                  PGCTALI 
042600        WHEN OTHER                                                PGCTALI 
042700           MOVE 'TIPO DESCONOCIDO'  TO LMOV-TIPO                  PGCTALI 
042800     END-EVALUATE.                                                PGCTALI 
042900                                                                  PGCTALI 
043000 2220-EXPANDIR-TIPO-MOV-F. EXIT.                                  PGCTALI 
043100                                                                  PGCTALI 
043200                                                                  PGCTALI 
043300*---- TOTAL GENERAL AL PIE DEL LISTADO (TKT-0288) ----------------PGCTALI 
043400 9999-FINAL-I.                                                    PGCTALI 
043500                                                                  PGCTALI 
043600     MOVE WS-TOT-CTAS  TO LTOT-CANT-CTAS.                         PGCTALI 
043700     MOVE WS-TOT-MOV   TO LTOT-CANT-MOV.                          PGCTALI 
043800     MOVE WS-TOT-SALDO TO LTOT-SALDO.                             PGCTALI 
043900     WRITE REG-LISTA FROM WS-LIN-TOTGRAL AFTER 2.                 PGCTALI 
044000                                                                  PGCTALI 
044100     DISPLAY 'TOTAL DE CUENTAS LISTADAS:     ' WS-TOT-CTAS.       PGCTALI 
044200     DISPLAY 'TOTAL DE MOVIMIENTOS LISTADOS: ' WS-TOT-MOV.        PGCTALI 
044300     DISPLAY 'TOTAL DE SALDOS LISTADOS:      ' WS-TOT-SALDO.      PGCTALI 
044400                                                                  PGCTALI 
044500     CLOSE LISTA.                                                 PGCTALI 
044600     IF FS-LISTA IS NOT EQUAL '00'                                PGCTALI 
044700        DISPLAY '* ERROR EN CLOSE LISTA = ' FS-LISTA              PGCTALI 
044800        MOVE 9999 TO RETURN-CODE                                  PGCTALI 
044900     END-IF.                                                      PGCTALI 
045000                                                                  PGCTALI 
045100 9999-FINAL-F. EXIT.                                              PGCTALI 
