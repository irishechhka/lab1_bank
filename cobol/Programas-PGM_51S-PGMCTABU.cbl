000100 IDENTIFICATION DIVISION.                                         PGCTABU 
000200 PROGRAM-ID. PGMCTABU.                                            PGCTABU 
000300 AUTHOR. R. HUAMAN TICONA.                                        PGCTABU 
000400 INSTALLATION. BANCTA - DEPARTAMENTO DE SISTEMAS.                 PGCTABU 
000500 DATE-WRITTEN. 02/06/1992.                                        PGCTABU 
000600 DATE-COMPILED.                                                   PGCTABU 
000700 SECURITY. USO INTERNO - BANCTA - NO DISTRIBUIR.                  PGCTABU 
000800***************************************************************** PGCTABU 
000900*    PGMCTABU - CONSULTA DE CUENTAS                            *  PGCTABU 
001000*    ==========================                                 * PGCTABU 
001100*    LOTE QUE RESUELVE UN ARCHIVO DE CRITERIOS DE BUSQUEDA      * PGCTABU 
001200*    CONTRA EL MAESTRO DE CUENTAS Y EMITE EL REPORTE DE         * PGCTABU 
001300*    RESULTADOS. ADMITE BUSQUEDA EXACTA POR CUENTA, BIK O KPP,  * PGCTABU 
001400*    BUSQUEDA POR RANGO DE SALDO Y BUSQUEDA AVANZADA POR         *PGCTABU 
001500*    COMBINACION DE ATRIBUTOS.                                  * PGCTABU 
001600***************************************************************** PGCTABU 
001700*    HISTORIAL DE CAMBIOS                                         PGCTABU 
001800*    ------------------------------------------------------------ PGCTABU 
001900*    02/06/1992 RHT TKT-0000 VERSION INICIAL DEL PROGRAMA.        PGCTABU 
002000*    11/02/1993 LMV TKT-0207 SE AGREGA LA BUSQUEDA POR RANGO DE   PGCTABU 
002100*               SALDO, A PEDIDO DE LA MESA DE CONTROL.            PGCTABU 
002200*    09/09/1993 LMV TKT-0251 LA BUSQUEDA AVANZADA POR NOMBRE DEL  PGCTABU 
002300*               TITULAR PASA A SER INSENSIBLE A MAYUSCULAS Y      PGCTABU 
002400*               MINUSCULAS Y ADMITE COINCIDENCIA PARCIAL.         PGCTABU 
002500*    14/04/1995 JPQ TKT-0488 SE AGREGA LA BUSQUEDA EXACTA POR     PGCTABU 
002600*               CODIGO KPP, SOLICITADA POR EL AREA FISCAL.        PGCTABU 
002700*    03/02/1998 JPQ TKT-0733 ESTANDARIZA MENSAJES DEL REPORTE DE  PGCTABU 
002800*               RESULTADOS CON LOS DEMAS PROGRAMAS DEL SISTEMA.   PGCTABU 
002900*    17/12/1998 MQS TKT-0810 REMEDIACION Y2K: EL SELLO DE FECHA   PGCTABU 
003000*               DEL REPORTE PASA A CAPTURARSE CON SIGLO DE 4      PGCTABU 
003100*               DIGITOS (ACCEPT FROM DATE YYYYMMDD).              PGCTABU 
003200*    21/01/1999 MQS TKT-0810 PRUEBA DE REGRESION POST Y2K OK.     PGCTABU 
003300*    25/06/2002 CFR TKT-1008 SE ACLARA QUE EL FILTRO DE INN       PGCTABU 
003400*               COINCIDE CON BLANCOS CONTRA BLANCOS, PUES HAY     PGCTABU 
003500*               CUENTAS DE NO RESIDENTES SIN INN REGISTRADO.      PGCTABU 
003600*    20/04/2004 CFR TKT-0951 LOS SELECT DE DDBUSDIA Y DDLISTA SE  PGCTABU 
003700*               DECLARAN ORGANIZATION LINE SEQUENTIAL, EL CRITERIOPGCTABU 
003800*               DE BUSQUEDA Y EL REPORTE DE RESULTADOS SALIAN SIN PGCTABU 
003900*               DELIMITADOR DE LINEA Y NO SE PODIAN EDITAR COMO   PGCTABU 
004000*               TEXTO.                                            PGCTABU 
004100*    08/07/2005 CFR TKT-1144 LA LINEA DE RESULTADO AMPLIA PARA    PGCTABU 
004200*               MOSTRAR KPP, INN, CUENTA CORRESPONSAL Y FECHA DE  PGCTABU 
004300*               APERTURA, Y EL NOMBRE DEL TITULAR DEJA DE SALIR   PGCTABU 
004400*               RECORTADO, A PEDIDO DE AUDITORIA.                 PGCTABU 
004500*    02/09/2005 CFR TKT-1151 CUANDO HAY CUENTAS ENCONTRADAS SE    PGCTABU 
004600*               IMPRIME LA CANTIDAD DE COINCIDENCIAS, ANTES SOLO  PGCTABU 
004700*               SE INFORMABA EL CASO DE CERO RESULTADOS.          PGCTABU 
004800*    ------------------------------------------------------------ PGCTABU 
004900*//////////////////////////////////////////////////////////////   PGCTABU 
005000 ENVIRONMENT DIVISION.                                            PGCTABU 
005100 CONFIGURATION SECTION.                                           PGCTABU 
005200                                                                  PGCTABU 
005300 SPECIAL-NAMES.                                                   PGCTABU 
005400     C01 IS TOP-OF-FORM                                           PGCTABU 
005500     CLASS CLASE-DIGITOS IS '0' THRU '9'.                         PGCTABU 
005600                                                                  PGCTABU 
005700 INPUT-OUTPUT SECTION.                                            PGCTABU 
005800 FILE-CONTROL.                                                    PGCTABU 
005900     SELECT CTAMAE  ASSIGN TO DDCTAMAE                            PGCTABU 
006000     FILE STATUS IS FS-CTAMAE.                                    PGCTABU 
006100                                                                  PGCTABU 
006200     SELECT BUSDIA  ASSIGN TO DDBUSDIA                            PGCTABU 
006300     ORGANIZATION IS LINE SEQUENTIAL                              PGCTABU 
006400     FILE STATUS IS FS-BUSDIA.                                    PGCTABU 
006500                                                                  PGCTABU 
006600     SELECT LISTA   ASSIGN TO DDLISTA                             PGCTABU 
006700     ORGANIZATION IS LINE SEQUENTIAL                              PGCTABU 
006800     FILE STATUS IS FS-LISTA.                                     PGCTABU 
006900                                                                  PGCTABU 
007000*//////////////////////////////////////////////////////////////   PGCTABU 
007100 DATA DIVISION.                                                   PGCTABU 
007200 FILE SECTION.                                                    PGCTABU 
007300                                                                  PGCTABU 
007400 FD  CTAMAE                                                       PGCTABU 
007500     BLOCK CONTAINS 0 RECORDS                                     PGCTABU 
007600     RECORDING MODE IS F.                                         PGCTABU 
007700*    COPY CPCTAMAE.                                               PGCTABU 
007800 01  REG-CTAMAE.                                                  PGCTABU 
007900     03  ECTA-NROCUEN        PIC X(20).                           PGCTABU 
008000     03  ECTA-BIK            PIC X(09).                           PGCTABU 
008100     03  ECTA-KPP            PIC X(09).                           PGCTABU 
008200     03  ECTA-CTACORR        PIC X(20).                           PGCTABU 
008300     03  ECTA-INN            PIC X(12).                           PGCTABU 
008400     03  ECTA-NOMTIT         PIC X(60).                           PGCTABU 
008500     03  ECTA-SALDO          PIC S9(13)V99 COMP-3.                PGCTABU 
008600     03  ECTA-FECAPE         PIC 9(08).                           PGCTABU 
008700     03  ECTA-CANTMOV        PIC 9(04) COMP-3.                    PGCTABU 
008800     03  FILLER              PIC X(10).                           PGCTABU 
008900                                                                  PGCTABU 
009000 FD  BUSDIA.                                                      PGCTABU 
009100*    COPY CPCTABUS.                                               PGCTABU 
009200 01  REG-BUSDIA.                                                  PGCTABU 
009300     03  BUS-NROCUEN         PIC X(20).                           PGCTABU 
009400     03  BUS-BIK             PIC X(09).                           PGCTABU 
009500     03  BUS-KPP             PIC X(09).                           PGCTABU 
009600     03  BUS-NOMTIT          PIC X(60).                           PGCTABU 
009700     03  BUS-INN             PIC X(12).                           PGCTABU 
009800     03  BUS-SALDOMIN        PIC S9(13)V99.                       PGCTABU 
009900     03  BUS-SALDOMAX        PIC S9(13)V99.                       PGCTABU 
010000     03  FILLER              PIC X(10).                           PGCTABU 
010100*///// VISTA ALTERNATIVA - SOLO EL RANGO DE SALDO ////////////////PGCTABU 
010200 01  REG-BUSDIA-R REDEFINES REG-BUSDIA.                           PGCTABU 
010300     03  FILLER                PIC X(110).                        PGCTABU 
010400     03  BUSR-SALDOMIN         PIC S9(13)V99.                     PGCTABU 
010500     03  BUSR-SALDOMAX         PIC S9(13)V99.                     PGCTABU 
010600     03  FILLER                PIC X(10).                         PGCTABU 
010700                                                                  PGCTABU 
010800 FD  LISTA.                                                       PGCTABU 
010900 01  REG-LISTA               PIC X(250).                          PGCTABU 
011000                                                                  PGCTABU 
011100 WORKING-STORAGE SECTION.                                         PGCTABU 
011200*=======================*                                         PGCTABU 
011300*---- ARCHIVOS -------------------------------------------------- PGCTABU 
011400 77  FS-CTAMAE               PIC XX        VALUE SPACES.          PGCTABU 
011500 77  FS-BUSDIA                PIC XX        VALUE SPACES.         PGCTABU 
011600 77  FS-LISTA                PIC XX        VALUE SPACES.          PGCTABU 
011700                                                                  PGCTABU 
011800 77  WS-STATUS-FIN            PIC X.                              PGCTABU 
011900     88  WS-FIN-LECTURA                     VALUE 'Y'.            PGCTABU 
012000     88  WS-NO-FIN-LECTURA                  VALUE 'N'.            PGCTABU 
012100                                                                  PGCTABU 
012200 77  WS-STATUS-FIN-MAE         PIC X.                             PGCTABU 
012300     88  WS-FIN-MAE                         VALUE 'Y'.            PGCTABU 
012400     88  WS-NO-FIN-MAE                      VALUE 'N'.            PGCTABU 
012500                                                                  PGCTABU 
012600*---- TABLA DE CUENTAS EN MEMORIA --------------------------------PGCTABU 
012700 01  WS-TAB-CTA.                                                  PGCTABU 
012800     03  WS-FILA-CTA OCCURS 2000 TIMES.                           PGCTABU 
012900         05  TCTA-NROCUEN    PIC X(20).                           PGCTABU 
013000         05  TCTA-BIK        PIC X(09).                           PGCTABU 
013100         05  TCTA-KPP        PIC X(09).                           PGCTABU 
013200         05  TCTA-CTACORR    PIC X(20).                           PGCTABU 
013300         05  TCTA-INN        PIC X(12).                           PGCTABU 
013400         05  TCTA-NOMTIT     PIC X(60).                           PGCTABU 
013500         05  TCTA-SALDO      PIC S9(13)V99 COMP-3.                PGCTABU 
013600         05  TCTA-FECAPE     PIC 9(08).                           PGCTABU 
013700         05  TCTA-CANTMOV    PIC 9(04) COMP-3.                    PGCTABU 
013800*///// VISTA ALTERNATIVA - SOLO LA CLAVE (PARA COMPARAR RAPIDO) //PGCTABU 
013900 01  WS-TAB-CTA-R REDEFINES WS-TAB-CTA.                           PGCTABU 
014000     03  WS-FILA-CTA-CLAVE OCCURS 2000 TIMES.                     PGCTABU 
014100         05  TCTAC-NROCUEN   PIC X(20).                           PGCTABU 
014200         05  FILLER          PIC X(129).                          PGCTABU 
014300                                                                  PGCTABU 
014400 77  WS-CTA-CANT              PIC 9(4) COMP VALUE ZERO.           PGCTABU 
014500 77  WS-IX                    PIC 9(4) COMP VALUE ZERO.           PGCTABU 
014600 77  WS-CANT-COINCIDE         PIC 9(4) COMP VALUE ZERO.           PGCTABU 
014700                                                                  PGCTABU 
014800*---- MODO DE BUSQUEDA (DEDUCIDO DEL CRITERIO, TKT-0207) -------- PGCTABU 
014900 77  WS-MODO-BUSQUEDA          PIC X(02) VALUE SPACES.            PGCTABU 
015000     88  WS-MODO-EXACTA-CTA               VALUE 'EC'.             PGCTABU 
015100     88  WS-MODO-EXACTA-BIK               VALUE 'EB'.             PGCTABU 
015200     88  WS-MODO-EXACTA-KPP               VALUE 'EK'.             PGCTABU 
015300     88  WS-MODO-RANGO-SALDO               VALUE 'RS'.            PGCTABU 
015400     88  WS-MODO-AVANZADA                  VALUE 'AV'.            PGCTABU 
015500                                                                  PGCTABU 
015600 77  WS-COINCIDE               PIC X     VALUE 'N'.               PGCTABU 
015700     88  WS-SI-COINCIDE                   VALUE 'S'.              PGCTABU 
015800     88  WS-NO-COINCIDE                   VALUE 'N'.              PGCTABU 
015900                                                                  PGCTABU 
016000*---- BUFFERS GENERICOS PARA COMPARACION DE SUBCADENAS (TKT-0251) PGCTABU 
016100 01  WS-CAMPO-CMP           PIC X(60) VALUE SPACES.               PGCTABU 
016200 01  WS-CRITERIO-CMP         PIC X(60) VALUE SPACES.              PGCTABU 
016300 77  WS-LARGO-CRIT             PIC 9(2) COMP VALUE ZERO.          PGCTABU 
016400 77  WS-LARGO-NOM              PIC 9(2) COMP VALUE ZERO.          PGCTABU 
016500 77  WS-POS                    PIC 9(2) COMP VALUE ZERO.          PGCTABU 
016600 77  WS-CONTIENE               PIC X     VALUE 'N'.               PGCTABU 
016700     88  WS-SI-CONTIENE                   VALUE 'S'.              PGCTABU 
016800     88  WS-NO-CONTIENE                    VALUE 'N'.             PGCTABU 
016900                                                                  PGCTABU 
017000*---- FECHA DE CORRIDA (Y2K - TKT-0810) --------------------------PGCTABU 
017100 01  WS-FECHA-HOY              PIC 9(08) VALUE ZEROS.             PGCTABU 
017200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                       PGCTABU 
017300     03  WS-FH-ANIO            PIC 9(04).                         PGCTABU 
017400     03  WS-FH-MES             PIC 9(02).                         PGCTABU 
017500     03  WS-FH-DIA             PIC 9(02).                         PGCTABU 
017600                                                                  PGCTABU 
017700*---- LINEAS DE IMPRESION DEL REPORTE DE RESULTADOS --------------PGCTABU 
017800 01  WS-LIN-TITULO.                                               PGCTABU 
017900     03  FILLER                PIC X(05) VALUE SPACES.            PGCTABU 
018000     03  LTIT-TEXTO            PIC X(38) VALUE                    PGCTABU 
018100         'RESULTADOS DE LA CONSULTA DE CUENTAS.'.                 PGCTABU 
018200     03  FILLER                PIC X(05) VALUE SPACES.            PGCTABU 
018300     03  LTIT-FECHA            PIC 9(08) VALUE ZEROS.             PGCTABU 
018400     03  FILLER                PIC X(44) VALUE SPACES.            PGCTABU 
018500                                                                  PGCTABU 
018600 01  WS-LIN-CRITERIO.                                             PGCTABU 
018700     03  FILLER                PIC X(01) VALUE SPACE.             PGCTABU 
018800     03  LCRI-TEXTO            PIC X(20) VALUE SPACES.            PGCTABU 
018900     03  LCRI-CUENTA           PIC X(20) VALUE SPACES.            PGCTABU 
019000     03  FILLER                PIC X(59) VALUE SPACES.            PGCTABU 
019100                                                                  PGCTABU 
019200 01  WS-LIN-RESULTADO.                                            PGCTABU 
019300     03  FILLER                PIC X(01) VALUE SPACE.             PGCTABU 
019400     03  LRES-ROT              PIC X(08) VALUE 'CUENTA: '.        PGCTABU 
019500     03  LRES-NROCUEN          PIC X(20) VALUE SPACES.            PGCTABU 
019600     03  FILLER                PIC X(02) VALUE SPACES.            PGCTABU 
019700     03  LRES-ROT2             PIC X(09) VALUE 'TITULAR: '.       PGCTABU 
019800     03  LRES-NOMTIT           PIC X(60) VALUE SPACES.            PGCTABU 
019900     03  FILLER                PIC X(02) VALUE SPACES.            PGCTABU 
020000     03  LRES-ROT3             PIC X(07) VALUE 'SALDO: '.         PGCTABU 
020100     03  LRES-SALDO            PIC -Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS. PGCTABU 
020200     03  FILLER                PIC X(02) VALUE SPACES.            PGCTABU 
020300     03  LRES-ROT4             PIC X(05) VALUE 'BIK: '.           PGCTABU 
020400     03  LRES-BIK              PIC X(09) VALUE SPACES.            PGCTABU 
020500     03  FILLER                PIC X(02) VALUE SPACES.            PGCTABU 
020600     03  LRES-ROT5             PIC X(05) VALUE 'KPP: '.           PGCTABU 
020700     03  LRES-KPP              PIC X(09) VALUE SPACES.            PGCTABU 
020800     03  FILLER                PIC X(02) VALUE SPACES.            PGCTABU 
020900     03  LRES-ROT6             PIC X(05) VALUE 'INN: '.           PGCTABU 
021000     03  LRES-INN              PIC X(12) VALUE SPACES.            PGCTABU 
021100     03  FILLER                PIC X(02) VALUE SPACES.            PGCTABU 
021200     03  LRES-ROT7             PIC X(13) VALUE 'CTA CORRESP: '.   PGCTABU 
021300     03  LRES-CTACORR          PIC X(20) VALUE SPACES.            PGCTABU 
021400     03  FILLER                PIC X(02) VALUE SPACES.            PGCTABU 
021500     03  LRES-ROT8             PIC X(14) VALUE 'FEC APERTURA: '.  PGCTABU 
021600     03  LRES-FECAPE           PIC 9(08) VALUE ZEROS.             PGCTABU 
021700     03  FILLER                PIC X(14) VALUE SPACES.            PGCTABU 
021800                                                                  PGCTABU 
021900 01  WS-LIN-MENSAJE.                                              PGCTABU 
022000     03  FILLER                PIC X(01) VALUE SPACE.             PGCTABU 
022100     03  LMEN-TEXTO            PIC X(60) VALUE SPACES.            PGCTABU 
022200     03  FILLER                PIC X(39) VALUE SPACES.            PGCTABU 
022300                                                                  PGCTABU 
022400 01  WS-LIN-CONTEO.                                               PGCTABU 
022500     03  FILLER                PIC X(01) VALUE SPACE.             PGCTABU 
022600     03  LCNT-ETIQUETA         PIC X(38) VALUE                    PGCTABU 
022700         'CUENTAS ENCONTRADAS:'.                                  PGCTABU 
022800     03  FILLER                PIC X(02) VALUE SPACES.            PGCTABU 
022900     03  LCNT-CANT             PIC ZZZ,ZZ9.                       PGCTABU 
023000     03  FILLER                PIC X(202) VALUE SPACES.           PGCTABU 
023100                                                                  PGCTABU 
023200 01  FILLER                    PIC X(01) VALUE SPACES.            PGCTABU 
023300                                                                  PGCTABU 
023400*//////////////////////////////////////////////////////////////   PGCTABU 
023500 PROCEDURE DIVISION.                                              PGCTABU 
023600                                                                  PGCTABU 
023700 MAIN-PROGRAM-I.                                                  PGCTABU 
023800                                                                  PGCTABU 
023900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                   PGCTABU 
024000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                   PGCTABU 
024100                            UNTIL WS-FIN-LECTURA.                 PGCTABU 
024200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                    PGCTABU 
024300                                                                  PGCTABU 
024400 MAIN-PROGRAM-F. GOBACK.                                          PGCTABU 
024500                                                                  PGCTABU 
024600                                                                  PGCTABU 
024700*---------------------------------------------------------------  PGCTABU 
024800 1000-INICIO-I.                                                   PGCTABU 
024900                                                                  PGCTABU 
025000     SET WS-NO-FIN-LECTURA TO TRUE.                               PGCTABU 
025100     SET WS-NO-FIN-MAE     TO TRUE.                               PGCTABU 
025200                                                                  PGCTABU 
025300     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.                      PGCTABU 
025400                                                                  PGCTABU 
025500     OPEN INPUT  CTAMAE.                                          PGCTABU 
025600     IF FS-CTAMAE IS NOT EQUAL '00'                               PGCTABU 
025700        DISPLAY '* ERROR EN OPEN CTAMAE = ' FS-CTAMAE             PGCTABU 
025800        MOVE 9999 TO RETURN-CODE                                  PGCTABU 
025900        SET WS-FIN-MAE TO TRUE                                    PGCTABU 
026000     END-IF.                                                      PGCTABU 
026100                                                                  PGCTABU 
026200     PERFORM 1050-CARGAR-MAESTRO-I THRU 1050-CARGAR-MAESTRO-F     PGCTABU 
026300        UNTIL WS-FIN-MAE.                                         PGCTABU 
026400                                                                  PGCTABU 
026500     CLOSE CTAMAE.                                                PGCTABU 
026600                                                                  PGCTABU 
026700     OPEN OUTPUT LISTA.                                           PGCTABU 
026800     IF FS-LISTA IS NOT EQUAL '00'                                PGCTABU 
026900        DISPLAY '* ERROR EN OPEN LISTA = ' FS-LISTA               PGCTABU 
027000        MOVE 9999 TO RETURN-CODE                                  PGCTABU 
027100        SET WS-FIN-LECTURA TO TRUE                                PGCTABU 
027200     END-IF.                                                      PGCTABU 
027300                                                                  PGCTABU 
027400     MOVE WS-FECHA-HOY TO LTIT-FECHA.                             PGCTABU 
027500     WRITE REG-LISTA FROM WS-LIN-TITULO                           PGCTABU 
027600        AFTER ADVANCING TOP-OF-FORM.                              PGCTABU 
027700                                                                  PGCTABU 
027800     OPEN INPUT  BUSDIA.                                          PGCTABU 
027900     IF FS-BUSDIA IS NOT EQUAL '00'                               PGCTABU 
028000        DISPLAY '* ERROR EN OPEN BUSDIA = ' FS-BUSDIA             PGCTABU 
028100        MOVE 9999 TO RETURN-CODE                                  PGCTABU 
028200        SET WS-FIN-LECTURA TO TRUE                                PGCTABU 
028300     ELSE                                                         PGCTABU 
028400        PERFORM 2100-LEER-BUS-I THRU 2100-LEER-BUS-F              PGCTABU 
028500     END-IF.                                                      PGCTABU 
028600                                                                  PGCTABU 
028700 1000-INICIO-F. EXIT.                                             PGCTABU 
028800                                                                  PGCTABU 
028900                                                                  PGCTABU 
029000*---- CARGA EL MAESTRO VIGENTE A LA TABLA EN MEMORIA -------------PGCTABU 
029100 1050-CARGAR-MAESTRO-I.                                           PGCTABU 
029200                                                                  PGCTABU 
029300     READ CTAMAE INTO WS-FILA-CTA(WS-CTA-CANT + 1)                PGCTABU 
029400        AT END SET WS-FIN-MAE TO TRUE.                            PGCTABU 
029500                                                                  PGCTABU 
029600     EVALUATE FS-CTAMAE                                           PGCTABU 
029700        WHEN '00'                                                 PGCTABU 
029800           ADD 1 TO WS-CTA-CANT                                   PGCTABU 
029900        WHEN '10'                                                 PGCTABU 
030000           CONTINUE                                               PGCTABU 
030100        WHEN OTHER                                                PGCTABU 
030200           DISPLAY '* ERROR EN LECTURA CTAMAE = ' FS-CTAMAE       PGCTABU 
030300           MOVE 9999 TO RETURN-CODE                               PGCTABU 
030400           SET WS-FIN-MAE TO TRUE                                 PGCTABU 
030500     END-EVALUATE.                                                PGCTABU 
030600                                                                  PGCTABU 
030700 1050-CARGAR-MAESTRO-F. EXIT.                                     PGCTABU 
030800                                                                  PGCTABU 
030900                                                                  PGCTABU 
031000*---------------------------------------------------------------  PGCTABU 
031100 2000-PROCESO-I.                                                  PGCTABU 
031200                                                                  PGCTABU 
031300     PERFORM 2200-DETERMINAR-MODO-I THRU 2200-DETERMINAR-MODO-F.  PGCTABU 
031400     PERFORM 2210-ESCRIBIR-CRITERIO-I                             PGCTABU 
031500        THRU 2210-ESCRIBIR-CRITERIO-F.                            PGCTABU 
031600     PERFORM 2300-ESCANEAR-MAESTRO-I THRU 2300-ESCANEAR-MAESTRO-F.PGCTABU 
031700     PERFORM 2500-ESCRIBIR-RESULTADO-I                            PGCTABU 
031800        THRU 2500-ESCRIBIR-RESULTADO-F.                           PGCTABU 
031900                                                                  PGCTABU 
032000     PERFORM 2100-LEER-BUS-I THRU 2100-LEER-BUS-F.                PGCTABU 
032100                                                                  PGCTABU 
032200 2000-PROCESO-F. EXIT.                                            PGCTABU 
032300                                                                  PGCTABU 
032400                                                                  PGCTABU 
032500*---------------------------------------------------------------  PGCTABU 
032600 2100-LEER-BUS-I.                                                 PGCTABU 
032700                                                                  PGCTABU 
032800     READ BUSDIA                                                  PGCTABU 
032900        AT END SET WS-FIN-LECTURA TO TRUE.                        PGCTABU 
033000                                                                  PGCTABU 
033100     EVALUATE FS-BUSDIA                                           PGCTABU 
033200        WHEN '00'                                                 PGCTABU 
033300           CONTINUE                                               PGCTABU 
033400        WHEN '10'                                                 PGCTABU 
033500           CONTINUE                                               PGCTABU 
033600        WHEN OTHER                                                PGCTABU 
033700           DISPLAY '* ERROR EN LECTURA BUSDIA = ' FS-BUSDIA       PGCTABU 
033800           MOVE 9999 TO RETURN-CODE                               PGCTABU 
033900           SET WS-FIN-LECTURA TO TRUE                             PGCTABU 
034000     END-EVALUATE.                                                PGCTABU 
034100                                                                  PGCTABU 
034200 2100-LEER-BUS-F. EXIT.                                           PGCTABU 
034300                                                                  PGCTABU 
034400                                                                  PGCTABU 
034500*---- DEDUCE EL TIPO DE CONSULTA A PARTIR DEL CRITERIO -----------PGCTABU 
034600 2200-DETERMINAR-MODO-I.                                          PGCTABU 
034700                                                                  PGCTABU 
034800     MOVE SPACES TO WS-MODO-BUSQUEDA.                             PGCTABU 
034900                                                                  PGCTABU 
035000     IF BUS-SALDOMIN NOT EQUAL ZERO OR BUS-SALDOMAX NOT EQUAL ZEROPGCTABU 
035100        SET WS-MODO-RANGO-SALDO TO TRUE                           PGCTABU 
035200     ELSE                                                         PGCTABU 
035300        IF BUS-NROCUEN NOT EQUAL SPACES AND                       PGCTABU 
035400           BUS-BIK      EQUAL SPACES AND                          PGCTABU 
035500           BUS-KPP      EQUAL SPACES AND                          PGCTABU 
035600           BUS-NOMTIT   EQUAL SPACES AND                          PGCTABU 
035700           BUS-INN      EQUAL SPACES                              PGCTABU 
035800           SET WS-MODO-EXACTA-CTA TO TRUE                         PGCTABU 
035900        ELSE                                                      PGCTABU 
036000           IF BUS-BIK      NOT EQUAL SPACES AND                   PGCTABU 
036100              BUS-NROCUEN  EQUAL SPACES AND                       PGCTABU 
036200              BUS-KPP      EQUAL SPACES AND                       PGCTABU 
036300              BUS-NOMTIT   EQUAL SPACES AND                       PGCTABU 
036400              BUS-INN      EQUAL SPACES                           PGCTABU 
036500              SET WS-MODO-EXACTA-BIK TO TRUE                      PGCTABU 
036600           ELSE                                                   PGCTABU 
036700              IF BUS-KPP     NOT EQUAL SPACES AND                 PGCTABU 
036800                 BUS-NROCUEN EQUAL SPACES AND                     PGCTABU 
036900                 BUS-BIK     EQUAL SPACES AND                     PGCTABU 
037000                 BUS-NOMTIT  EQUAL SPACES AND                     PGCTABU 
037100                 BUS-INN     EQUAL SPACES                         PGCTABU 
037200                 SET WS-MODO-EXACTA-KPP TO TRUE                   PGCTABU 
037300              ELSE                                                PGCTABU 
037400                 SET WS-MODO-AVANZADA TO TRUE                     PGCTABU 
037500              END-IF                                              PGCTABU 
037600           END-IF                                                 PGCTABU 
037700        END-IF                                                    PGCTABU 
037800     END-IF.                                                      PGCTABU 
037900                                                                  PGCTABU 
038000 2200-DETERMINAR-MODO-F. EXIT.                                    PGCTABU 
038100                                                                  PGCTABU 
038200                                                                  PGCTABU 
038300*---- IMPRIME UNA LINEA IDENTIFICANDO EL CRITERIO PROCESADO ------PGCTABU 
038400 2210-ESCRIBIR-CRITERIO-I.                                        PGCTABU 
038500                                                                  PGCTABU 
038600     MOVE SPACES TO WS-LIN-CRITERIO.                              PGCTABU 
038700     EVALUATE TRUE                                                PGCTABU 
038800        WHEN WS-MODO-EXACTA-CTA                                   PGCTABU 
038900           MOVE 'CONSULTA POR CUENTA:' TO LCRI-TEXTO              PGCTABU 
039000           MOVE BUS-NROCUEN            TO LCRI-CUENTA             PGCTABU 
039100        WHEN WS-MODO-EXACTA-BIK                                   PGCTABU 
039200           MOVE 'CONSULTA POR BIK:   ' TO LCRI-TEXTO              PGCTABU 
039300           MOVE BUS-BIK                TO LCRI-CUENTA             PGCTABU 
039400        WHEN WS-MODO-EXACTA-KPP                                   PGCTABU 
039500           MOVE 'CONSULTA POR KPP:   ' TO LCRI-TEXTO              PGCTABU 
039600           MOVE BUS-KPP                TO LCRI-CUENTA             PGCTABU 
039700        WHEN WS-MODO-RANGO-SALDO                                  PGCTABU 
039800           MOVE 'CONSULTA POR RANGO: ' TO LCRI-TEXTO              PGCTABU 
039900        WHEN OTHER                                                PGCTABU 
040000           MOVE 'CONSULTA AVANZADA:  ' TO LCRI-TEXTO              PGCTABU 
040100     END-EVALUATE.                                                PGCTABU 
040200     WRITE REG-LISTA FROM WS-LIN-CRITERIO AFTER 2.                PGCTABU 
040300                                                                  PGCTABU 
040400 2210-ESCRIBIR-CRITERIO-F. EXIT.                                  PGCTABU 
040500                                                                  PGCTABU 
040600                                                                  PGCTABU 
040700*---- RECORRE LA TABLA DE CUENTAS BUSCANDO COINCIDENCIAS ---------PGCTABU 
040800 2300-ESCANEAR-MAESTRO-I.                                         PGCTABU 
040900                                                                  PGCTABU 
041000     MOVE ZERO TO WS-CANT-COINCIDE.                               PGCTABU 
041100                                                                  PGCTABU 
041200     PERFORM 2350-EVALUAR-FILA-I THRU 2350-EVALUAR-FILA-F         PGCTABU 
041300        VARYING WS-IX FROM 1 BY 1                                 PGCTABU 
041400        UNTIL WS-IX > WS-CTA-CANT.                                PGCTABU 
041500                                                                  PGCTABU 
041600 2300-ESCANEAR-MAESTRO-F. EXIT.                                   PGCTABU 
041700                                                                  PGCTABU 
041800                                                                  PGCTABU 
041900 2350-EVALUAR-FILA-I.                                             PGCTABU 
042000                                                                  PGCTABU 
042100     PERFORM 2400-COINCIDE-I THRU 2400-COINCIDE-F.                PGCTABU 
042200     IF WS-SI-COINCIDE                                            PGCTABU 
042300        ADD 1 TO WS-CANT-COINCIDE                                 PGCTABU 
042400        MOVE TCTA-NROCUEN(WS-IX)  TO LRES-NROCUEN                 PGCTABU 
042500        MOVE TCTA-NOMTIT(WS-IX)   TO LRES-NOMTIT                  PGCTABU 
042600        MOVE TCTA-SALDO(WS-IX)    TO LRES-SALDO                   PGCTABU 
042700        MOVE TCTA-BIK(WS-IX)      TO LRES-BIK                     PGCTABU 
042800        MOVE TCTA-KPP(WS-IX)      TO LRES-KPP                     PGCTABU 
042900        MOVE TCTA-INN(WS-IX)      TO LRES-INN                     PGCTABU 
043000        MOVE TCTA-CTACORR(WS-IX)  TO LRES-CTACORR                 PGCTABU 
043100        MOVE TCTA-FECAPE(WS-IX)   TO LRES-FECAPE                  PGCTABU 
043200        WRITE REG-LISTA FROM WS-LIN-RESULTADO AFTER 1             PGCTABU 
043300     END-IF.                                                      PGCTABU 
043400                                                                  PGCTABU 
043500 2350-EVALUAR-FILA-F. EXIT.                                       PGCTABU 
043600                                                                  PGCTABU 
043700                                                                  PGCTABU 
043800*---- COMPARA UNA FILA DE LA TABLA CONTRA EL CRITERIO ------------PGCTABU 
043900 2400-COINCIDE-I.                                                 PGCTABU 
044000                                                                  PGCTABU 
044100     SET WS-SI-COINCIDE TO TRUE.                                  PGCTABU 
044200                                                                  PGCTABU 
044300     EVALUATE TRUE                                                PGCTABU 
044400        WHEN WS-MODO-EXACTA-CTA                                   PGCTABU 
044500           IF TCTA-NROCUEN(WS-IX) NOT EQUAL BUS-NROCUEN           PGCTABU 
044600              SET WS-NO-COINCIDE TO TRUE                          PGCTABU 
044700           END-IF                                                 PGCTABU 
044800        WHEN WS-MODO-EXACTA-BIK                                   PGCTABU 
044900           IF TCTA-BIK(WS-IX) NOT EQUAL BUS-BIK                   PGCTABU 
045000              SET WS-NO-COINCIDE TO TRUE                          PGCTABU 
045100           END-IF                                                 PGCTABU 
045200        WHEN WS-MODO-EXACTA-KPP                                   PGCTABU 
045300           IF TCTA-KPP(WS-IX) NOT EQUAL BUS-KPP                   PGCTABU 
045400              SET WS-NO-COINCIDE TO TRUE                          PGCTABU 
045500           END-IF                                                 PGCTABU 
045600        WHEN WS-MODO-RANGO-SALDO                                  PGCTABU 
045700           IF TCTA-SALDO(WS-IX) LESS THAN BUSR-SALDOMIN OR        PGCTABU 
045800              TCTA-SALDO(WS-IX) GREATER THAN BUSR-SALDOMAX        PGCTABU 
045900              SET WS-NO-COINCIDE TO TRUE                          PGCTABU 
046000           END-IF                                                 PGCTABU 
046100        WHEN OTHER                                                PGCTABU 
046200           PERFORM 2410-COINCIDE-AVANZADA-I                       PGCTABU 
046300              THRU 2410-COINCIDE-AVANZADA-F                       PGCTABU 
046400     END-EVALUATE.                                                PGCTABU 
046500                                                                  PGCTABU 
046600 2400-COINCIDE-F. EXIT.                                           PGCTABU 
046700                                                                  PGCTABU 
046800                                                                  PGCTABU 
046900*---- BUSQUEDA AVANZADA: TODOS LOS ATRIBUTOS PROVISTOS DEBEN ---- PGCTABU 
047000*---- COINCIDIR (AND); LOS ATRIBUTOS EN BLANCO NO SE FILTRAN ---- PGCTABU 
047100 2410-COINCIDE-AVANZADA-I.                                        PGCTABU 
047200                                                                  PGCTABU 
047300     IF BUS-NROCUEN NOT EQUAL SPACES                              PGCTABU 
047400        MOVE TCTA-NROCUEN(WS-IX) TO WS-CAMPO-CMP                  PGCTABU 
047500        MOVE BUS-NROCUEN         TO WS-CRITERIO-CMP               PGCTABU 
047600        PERFORM 2450-CONTIENE-I THRU 2450-CONTIENE-F              PGCTABU 
047700        IF WS-NO-CONTIENE                                         PGCTABU 
047800           SET WS-NO-COINCIDE TO TRUE                             PGCTABU 
047900        END-IF                                                    PGCTABU 
048000     END-IF.                                                      PGCTABU 
048100                                                                  PGCTABU 
048200     IF WS-SI-COINCIDE AND BUS-BIK NOT EQUAL SPACES               PGCTABU 
048300        MOVE TCTA-BIK(WS-IX) TO WS-CAMPO-CMP                      PGCTABU 
048400        MOVE BUS-BIK         TO WS-CRITERIO-CMP                   PGCTABU 
048500        PERFORM 2450-CONTIENE-I THRU 2450-CONTIENE-F              PGCTABU 
048600        IF WS-NO-CONTIENE                                         PGCTABU 
048700           SET WS-NO-COINCIDE TO TRUE                             PGCTABU 
048800        END-IF                                                    PGCTABU 
048900     END-IF.                                                      PGCTABU 
049000                                                                  PGCTABU 
049100     IF WS-SI-COINCIDE AND BUS-KPP NOT EQUAL SPACES               PGCTABU 
049200        MOVE TCTA-KPP(WS-IX) TO WS-CAMPO-CMP                      PGCTABU 
049300        MOVE BUS-KPP         TO WS-CRITERIO-CMP                   PGCTABU 
049400        PERFORM 2450-CONTIENE-I THRU 2450-CONTIENE-F              PGCTABU 
049500        IF WS-NO-CONTIENE                                         PGCTABU 
049600           SET WS-NO-COINCIDE TO TRUE                             PGCTABU 
049700        END-IF                                                    PGCTABU 
049800     END-IF.                                                      PGCTABU 
049900                                                                  PGCTABU 
050000     IF WS-SI-COINCIDE AND BUS-INN NOT EQUAL SPACES AND           PGCTABU 
050100        TCTA-INN(WS-IX) NOT EQUAL BUS-INN                         PGCTABU 
050200        SET WS-NO-COINCIDE TO TRUE                                PGCTABU 
050300     END-IF.                                                      PGCTABU 
050400                                                                  PGCTABU 
050500     IF WS-SI-COINCIDE AND BUS-INN EQUAL SPACES AND               PGCTABU 
050600        TCTA-INN(WS-IX) NOT EQUAL SPACES                          PGCTABU 
050700        SET WS-NO-COINCIDE TO TRUE                                PGCTABU 
050800     END-IF.                                                      PGCTABU 
050900                                                                  PGCTABU 
051000     IF WS-SI-COINCIDE AND BUS-NOMTIT NOT EQUAL SPACES            PGCTABU 
051100        MOVE TCTA-NOMTIT(WS-IX) TO WS-CAMPO-CMP                   PGCTABU 
051200        MOVE BUS-NOMTIT         TO WS-CRITERIO-CMP                PGCTABU 
051300        INSPECT WS-CAMPO-CMP   CONVERTING                         PGCTABU 
051400           'abcdefghijklmnopqrstuvwxyz' TO                        PGCTABU 
051500           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           PGCTABU 
051600        INSPECT WS-CRITERIO-CMP CONVERTING                        PGCTABU 
051700           'abcdefghijklmnopqrstuvwxyz' TO                        PGCTABU 
051800           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           PGCTABU 
051900        PERFORM 2450-CONTIENE-I THRU 2450-CONTIENE-F              PGCTABU 
052000        IF WS-NO-CONTIENE                                         PGCTABU 
052100           SET WS-NO-COINCIDE TO TRUE                             PGCTABU 
052200        END-IF                                                    PGCTABU 
052300     END-IF.                                                      PGCTABU 
052400                                                                  PGCTABU 
052500 2410-COINCIDE-AVANZADA-F. EXIT.                                  PGCTABU 
052600                                                                  PGCTABU 
052700                                                                  PGCTABU 
052800*---- PRUEBA SI WS-CRITERIO-CMP APARECE DENTRO DE -------------   PGCTABU 
052900*---- WS-CAMPO-CMP (COINCIDENCIA PARCIAL, TKT-0251) -----------   PGCTABU 
053000 2450-CONTIENE-I.                                                 PGCTABU 
053100                                                                  PGCTABU 
053200     SET WS-NO-CONTIENE TO TRUE.                                  PGCTABU 
053300     MOVE ZERO TO WS-LARGO-CRIT.                                  PGCTABU 
053400     MOVE ZERO TO WS-LARGO-NOM.                                   PGCTABU 
053500                                                                  PGCTABU 
053600     PERFORM 2452-MEDIR-CRITERIO-I THRU 2452-MEDIR-CRITERIO-F     PGCTABU 
053700        VARYING WS-POS FROM 60 BY -1                              PGCTABU 
053800        UNTIL WS-POS < 1 OR WS-LARGO-CRIT NOT EQUAL ZERO.         PGCTABU 
053900                                                                  PGCTABU 
054000     PERFORM 2454-MEDIR-NOMBRE-I THRU 2454-MEDIR-NOMBRE-F         PGCTABU 
054100        VARYING WS-POS FROM 60 BY -1                              PGCTABU 
054200        UNTIL WS-POS < 1 OR WS-LARGO-NOM NOT EQUAL ZERO.          PGCTABU 
054300                                                                  PGCTABU 
054400     IF WS-LARGO-CRIT NOT EQUAL ZERO AND                          PGCTABU 
054500        WS-LARGO-CRIT NOT GREATER THAN WS-LARGO-NOM               PGCTABU 
054600        PERFORM 2456-COMPARAR-SUBCADENA-I                         PGCTABU 
054700           THRU 2456-COMPARAR-SUBCADENA-F                         PGCTABU 
054800           VARYING WS-POS FROM 1 BY 1                             PGCTABU 
054900           UNTIL WS-POS > WS-LARGO-NOM - WS-LARGO-CRIT + 1        PGCTABU 
055000              OR WS-SI-CONTIENE                                   PGCTABU 
055100     END-IF.                                                      PGCTABU 
055200                                                                  PGCTABU 
055300 2450-CONTIENE-F. EXIT.                                           PGCTABU 
055400                                                                  PGCTABU 
055500                                                                  PGCTABU 
055600 2452-MEDIR-CRITERIO-I.                                           PGCTABU 
055700                                                                  PGCTABU 
055800     IF WS-CRITERIO-CMP(WS-POS:1) NOT EQUAL SPACE                 PGCTABU 
055900        MOVE WS-POS TO WS-LARGO-CRIT                              PGCTABU 
056000     END-IF.                                                      PGCTABU 
056100                                                                  PGCTABU 
056200 2452-MEDIR-CRITERIO-F. EXIT.                                     PGCTABU 
056300                                                                  PGCTABU 
056400                                                                  PGCTABU 
056500 2454-MEDIR-NOMBRE-I.                                             PGCTABU 
056600                                                                  PGCTABU 
056700     IF WS-CAMPO-CMP(WS-POS:1) NOT EQUAL SPACE                    PGCTABU 
056800        MOVE WS-POS TO WS-LARGO-NOM                               PGCTABU 
056900     END-IF.                                                      PGCTABU 
057000                                                                  PGCTABU 
057100 2454-MEDIR-NOMBRE-F. EXIT.                                       PGCTABU 
057200                                                                  PGCTABU 
057300                                                                  PGCTABU 
057400 2456-COMPARAR-SUBCADENA-I.                                       PGCTABU 
057500                                                                  PGCTABU 
057600     IF WS-CAMPO-CMP(WS-POS:WS-LARGO-CRIT) EQUAL                  PGCTABU 
057700        WS-CRITERIO-CMP(1:WS-LARGO-CRIT)                          PGCTABU 
057800        SET WS-SI-CONTIENE TO TRUE                                PGCTABU 
057900     END-IF.                                                      PGCTABU 
058000                                                                  PGCTABU 
058100 2456-COMPARAR-SUBCADENA-F. EXIT.                                 PGCTABU 
058200                                                                  PGCTABU 
058300                                                                  PGCTABU 
058400*---- ESCRIBE EL CIERRE DE LA CONSULTA ACTUAL --------------------PGCTABU 
058500 2500-ESCRIBIR-RESULTADO-I.                                       PGCTABU 
058600                                                                  PGCTABU 
058700     IF WS-CANT-COINCIDE EQUAL ZERO                               PGCTABU 
058800        MOVE SPACES TO WS-LIN-MENSAJE                             PGCTABU 
058900        MOVE 'NO SE ENCONTRARON CUENTAS PARA EL CRITERIO.'        PGCTABU 
059000           TO LMEN-TEXTO                                          PGCTABU 
059100        WRITE REG-LISTA FROM WS-LIN-MENSAJE AFTER 1               PGCTABU 
059200     ELSE                                                         PGCTABU 
059300        MOVE SPACES TO WS-LIN-CONTEO                              PGCTABU 
059400        MOVE 'CUENTAS ENCONTRADAS:' TO LCNT-ETIQUETA              PGCTABU 
059500        MOVE WS-CANT-COINCIDE TO LCNT-CANT                        PGCTABU 
059600        WRITE REG-LISTA FROM WS-LIN-CONTEO AFTER 1                PGCTABU 
059700     END-IF.                                                      PGCTABU 
059800                                                                  PGCTABU 
059900 2500-ESCRIBIR-RESULTADO-F. EXIT.                                 PGCTABU 
060000                                                                  PGCTABU 
060100                                                                  PGCTABU 
060200*---------------------------------------------------------------  PGCTABU 
060300 9999-FINAL-I.                                                    PGCTABU 
060400                                                                  PGCTABU 
060500     DISPLAY 'CONSULTA DE CUENTAS FINALIZADA.'.                   PGCTABU 
060600                                                                  PGCTABU 
060700     CLOSE BUSDIA LISTA.                                          PGCTABU 
060800     IF FS-BUSDIA IS NOT EQUAL '00'                               PGCTABU 
060900        DISPLAY '* ERROR EN CLOSE BUSDIA = ' FS-BUSDIA            PGCTABU 
061000        MOVE 9999 TO RETURN-CODE                                  PGCTABU 
061100     END-IF.                                                      PGCTABU 
061200                                                                  PGCTABU 
061300 9999-FINAL-F. EXIT.                                              PGCTABU 
