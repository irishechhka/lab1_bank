000100 IDENTIFICATION DIVISION.                                         PGCTAPO 
000200 PROGRAM-ID. PGMCTAPO.                                            PGCTAPO 
000300 AUTHOR. R. HUAMAN TICONA.                                        PGCTAPO 
000400 INSTALLATION. BANCTA - DEPARTAMENTO DE SISTEMAS.                 PGCTAPO 
000500 DATE-WRITTEN. 14/03/1992.                                        PGCTAPO 
000600 DATE-COMPILED.                                                   PGCTAPO 
000700 SECURITY. USO INTERNO - BANCTA - NO DISTRIBUIR.                  PGCTAPO 
000800***************************************************************** PGCTAPO 
000900*    PGMCTAPO - POSTEO DE MOVIMIENTOS A CUENTAS                *  PGCTAPO 
001000*    ============================================               * PGCTAPO 
001100*    LOTE NOCTURNO QUE APLICA LAS NOVEDADES DEL DIA (APERTURA, *  PGCTAPO 
001200*    DEPOSITO Y RETIRO) CONTRA EL MAESTRO DE CUENTAS, GENERA EL*  PGCTAPO 
001300*    HISTORICO DE MOVIMIENTOS Y EL REPORTE DE RECHAZOS.        *  PGCTAPO 
001400***************************************************************** PGCTAPO 
001500*    HISTORIAL DE CAMBIOS                                         PGCTAPO 
001600*    ------------------------------------------------------------ PGCTAPO 
001700*    14/03/1992 RHT TKT-0000 VERSION INICIAL DEL PROGRAMA.        PGCTAPO 
001800*    02/09/1992 RHT TKT-0118 SE AGREGA VALIDACION DE CUENTA       PGCTAPO 
001900*               CORRESPONSAL OPCIONAL EN LA APERTURA.             PGCTAPO 
002000*    21/01/1993 LMV TKT-0204 SE SEPARA EL CONTADOR DE FONDOS      PGCTAPO 
002100*               INSUFICIENTES DEL CONTADOR DE RECHAZOS POR        PGCTAPO 
002200*               VALIDACION, A PEDIDO DE AUDITORIA.                PGCTAPO 
002300*    07/07/1994 LMV TKT-0355 CORRIGE CORTE DE CONTROL DEL         PGCTAPO 
002400*               RESUMEN DE POSTEO CUANDO EL LOTE VIENE VACIO.     PGCTAPO 
002500*    30/11/1995 JPQ TKT-0512 SE AGREGA VALIDACION DE CAPACIDAD    PGCTAPO 
002600*               MAXIMA DE LA TABLA DE CUENTAS EN MEMORIA.         PGCTAPO 
002700*    19/08/1996 JPQ TKT-0601 AJUSTE DE PICTURE DE IMPORTES EN EL  PGCTAPO 
002800*               RESUMEN DE POSTEO (DESBORDABA CON SALDOS ALTOS).  PGCTAPO 
002900*    03/02/1998 JPQ TKT-0733 ESTANDARIZA MENSAJES DE RECHAZO.     PGCTAPO 
003000*    17/12/1998 MQS TKT-0810 REMEDIACION Y2K: LA FECHA DE CORRIDA PGCTAPO 
003100*               Y EL SELLO DE LOS MOVIMIENTOS PASAN A CAPTURARSE  PGCTAPO 
003200*               CON SIGLO DE 4 DIGITOS (ACCEPT FROM DATE YYYYMMDD)PGCTAPO 
003300*               EN LUGAR DEL FORMATO DE 2 DIGITOS ANTERIOR.       PGCTAPO 
003400*    21/01/1999 MQS TKT-0810 PRUEBA DE REGRESION POST Y2K OK.     PGCTAPO 
003500*    09/05/2001 CFR TKT-0955 SE AGREGA SWITCH UPSI-0 PARA         PGCTAPO 
003600*               HABILITAR TRAZAS DE DIAGNOSTICO EN AMBIENTE DE    PGCTAPO 
003700*               PRUEBA SIN TOCAR EL JCL DE PRODUCCION.            PGCTAPO 
003800*    11/10/2003 CFR TKT-1102 REORDENA EL MAESTRO EN MEMORIA POR   PGCTAPO 
003900*               INSERCION EN LUGAR DE AGREGAR AL FINAL, PARA QUE  PGCTAPO 
004000*               EL MAESTRO REGRABADO QUEDE SIEMPRE ORDENADO.      PGCTAPO 
004100*    20/04/2004 CFR TKT-0951 LOS SELECT DE DDMOVDIA Y DDRECHAZ SE PGCTAPO 
004200*               DECLARAN ORGANIZATION LINE SEQUENTIAL, EL LOTE DE PGCTAPO 
004300*               NOVEDADES Y EL LISTADO DE RECHAZOS SALIAN SIN     PGCTAPO 
004400*               DELIMITADOR DE LINEA Y NO SE PODIAN EDITAR COMO   PGCTAPO 
004500*               TEXTO.                                            PGCTAPO 
004600*    ------------------------------------------------------------ PGCTAPO 
004700*//////////////////////////////////////////////////////////////   PGCTAPO 
004800 ENVIRONMENT DIVISION.                                            PGCTAPO 
004900 CONFIGURATION SECTION.                                           PGCTAPO 
005000                                                                  PGCTAPO 
005100 SPECIAL-NAMES.                                                   PGCTAPO 
005200     C01 IS TOP-OF-FORM                                           PGCTAPO 
005300     CLASS CLASE-DIGITOS   IS '0' THRU '9'                        PGCTAPO 
005400     UPSI-0 ON  STATUS IS WS-MODO-DIAG-ON                         PGCTAPO 
005500            OFF STATUS IS WS-MODO-DIAG-OFF.                       PGCTAPO 
005600                                                                  PGCTAPO 
005700 INPUT-OUTPUT SECTION.                                            PGCTAPO 
005800 FILE-CONTROL.                                                    PGCTAPO 
005900     SELECT CTAMAE-E ASSIGN TO DDCTAMAE                           PGCTAPO 
006000     FILE STATUS IS FS-CTAMAE-E.                                  PGCTAPO 
006100                                                                  PGCTAPO 
006200     SELECT CTAMAE-S ASSIGN TO DDCTAMSA                           PGCTAPO 
006300     FILE STATUS IS FS-CTAMAE-S.                                  PGCTAPO 
006400                                                                  PGCTAPO 
006500     SELECT TXNDET   ASSIGN TO DDTXNDET                           PGCTAPO 
006600     FILE STATUS IS FS-TXNDET.                                    PGCTAPO 
006700                                                                  PGCTAPO 
006800     SELECT MOVDIA   ASSIGN TO DDMOVDIA                           PGCTAPO 
006900     ORGANIZATION IS LINE SEQUENTIAL                              PGCTAPO 
007000     FILE STATUS IS FS-MOVDIA.                                    PGCTAPO 
007100                                                                  PGCTAPO 
007200     SELECT RECHAZ   ASSIGN TO DDRECHAZ                           PGCTAPO 
007300     ORGANIZATION IS LINE SEQUENTIAL                              PGCTAPO 
007400     FILE STATUS IS FS-RECHAZ.                                    PGCTAPO 
007500                                                                  PGCTAPO 
007600*//////////////////////////////////////////////////////////////   PGCTAPO 
007700 DATA DIVISION.                                                   PGCTAPO 
007800 FILE SECTION.                                                    PGCTAPO 
007900                                                                  PGCTAPO 
008000 FD  CTAMAE-E                                                     PGCTAPO 
008100     BLOCK CONTAINS 0 RECORDS                                     PGCTAPO 
008200     RECORDING MODE IS F.                                         PGCTAPO 
008300*    COPY CPCTAMAE.                                               PGCTAPO 
008400 01  REG-CTAMAE-E.                                                PGCTAPO 
008500     03  ECTA-NROCUEN        PIC X(20).                           PGCTAPO 
008600     03  ECTA-BIK            PIC X(09).                           PGCTAPO 
008700     03  ECTA-KPP            PIC X(09).                           PGCTAPO 
008800     03  ECTA-CTACORR        PIC X(20).                           PGCTAPO 
008900     03  ECTA-INN            PIC X(12).                           PGCTAPO 
009000     03  ECTA-NOMTIT         PIC X(60).                           PGCTAPO 
009100     03  ECTA-SALDO          PIC S9(13)V99 COMP-3.                PGCTAPO 
009200     03  ECTA-FECAPE         PIC 9(08).                           PGCTAPO 
009300     03  ECTA-CANTMOV        PIC 9(04) COMP-3.                    PGCTAPO 
009400     03  FILLER              PIC X(10).                           PGCTAPO 
009500                                                                  PGCTAPO 
009600 FD  CTAMAE-S                                                     PGCTAPO 
009700     BLOCK CONTAINS 0 RECORDS                                     PGCTAPO 
009800     RECORDING MODE IS F.                                         PGCTAPO 
009900 01  REG-CTAMAE-S.                                                PGCTAPO 
010000     03  SCTA-NROCUEN        PIC X(20).                           PGCTAPO 
010100     03  SCTA-BIK            PIC X(09).                           PGCTAPO 
010200     03  SCTA-KPP            PIC X(09).                           PGCTAPO 
010300     03  SCTA-CTACORR        PIC X(20).                           PGCTAPO 
010400     03  SCTA-INN            PIC X(12).                           PGCTAPO 
010500     03  SCTA-NOMTIT         PIC X(60).                           PGCTAPO 
010600     03  SCTA-SALDO          PIC S9(13)V99 COMP-3.                PGCTAPO 
010700     03  SCTA-FECAPE         PIC 9(08).                           PGCTAPO 
010800     03  SCTA-CANTMOV        PIC 9(04) COMP-3.                    PGCTAPO 
010900     03  FILLER              PIC X(10).                           PGCTAPO 
011000                                                                  PGCTAPO 
011100 FD  TXNDET                                                       PGCTAPO 
011200     BLOCK CONTAINS 0 RECORDS                                     PGCTAPO 
011300     RECORDING MODE IS F.                                         PGCTAPO 
011400*    COPY CPTXNDET.                                               PGCTAPO 
011500 01  REG-TXNDET.                                                  PGCTAPO 
011600     03  DTXN-NROCUEN        PIC X(20).                           PGCTAPO 
011700     03  DTXN-FECHORA        PIC 9(14).                           PGCTAPO 
011800     03  DTXN-TIPO           PIC X(02).                           PGCTAPO 
011900     03  DTXN-IMPORTE        PIC S9(13)V99 COMP-3.                PGCTAPO 
012000     03  DTXN-DESCRIP        PIC X(40).                           PGCTAPO 
012100     03  FILLER              PIC X(10).                           PGCTAPO 
012200                                                                  PGCTAPO 
012300 FD  MOVDIA.                                                      PGCTAPO 
012400*    COPY CPCTAMOV.                                               PGCTAPO 
012500 01  REG-MOVDIA.                                                  PGCTAPO 
012600     03  MOV-ACCION          PIC X(02).                           PGCTAPO 
012700     03  MOV-NROCUEN         PIC X(20).                           PGCTAPO 
012800     03  MOV-BIK             PIC X(09).                           PGCTAPO 
012900     03  MOV-KPP             PIC X(09).                           PGCTAPO 
013000     03  MOV-CTACORR         PIC X(20).                           PGCTAPO 
013100     03  MOV-INN             PIC X(12).                           PGCTAPO 
013200     03  MOV-NOMTIT          PIC X(60).                           PGCTAPO 
013300     03  MOV-IMPORTE         PIC S9(13)V99.                       PGCTAPO 
013400     03  FILLER              PIC X(10).                           PGCTAPO 
013500                                                                  PGCTAPO 
013600 FD  RECHAZ.                                                      PGCTAPO 
013700 01  REG-RECHAZ              PIC X(100).                          PGCTAPO 
013800                                                                  PGCTAPO 
013900 WORKING-STORAGE SECTION.                                         PGCTAPO 
014000*=======================*                                         PGCTAPO 
014100*---- ARCHIVOS -------------------------------------------------- PGCTAPO 
014200 77  FS-CTAMAE-E             PIC XX        VALUE SPACES.          PGCTAPO 
014300 77  FS-CTAMAE-S             PIC XX        VALUE SPACES.          PGCTAPO 
014400 77  FS-TXNDET               PIC XX        VALUE SPACES.          PGCTAPO 
014500 77  FS-MOVDIA               PIC XX        VALUE SPACES.          PGCTAPO 
014600 77  FS-RECHAZ               PIC XX        VALUE SPACES.          PGCTAPO 
014700                                                                  PGCTAPO 
014800 77  WS-STATUS-FIN           PIC X.                               PGCTAPO 
014900     88  WS-FIN-LECTURA                    VALUE 'Y'.             PGCTAPO 
015000     88  WS-NO-FIN-LECTURA                 VALUE 'N'.             PGCTAPO 
015100                                                                  PGCTAPO 
015200 77  WS-STATUS-FIN-MAE       PIC X.                               PGCTAPO 
015300     88  WS-FIN-MAE                        VALUE 'Y'.             PGCTAPO 
015400     88  WS-NO-FIN-MAE                     VALUE 'N'.             PGCTAPO 
015500                                                                  PGCTAPO 
015600*---- TABLA DE CUENTAS EN MEMORIA (SUSTITUYE ACCESO POR CLAVE) -- PGCTAPO 
015700 01  WS-TAB-CTA.                                                  PGCTAPO 
015800     03  WS-FILA-CTA OCCURS 2000 TIMES.                           PGCTAPO 
015900         05  TCTA-NROCUEN    PIC X(20).                           PGCTAPO 
016000         05  TCTA-BIK        PIC X(09).                           PGCTAPO 
016100         05  TCTA-KPP        PIC X(09).                           PGCTAPO 
016200         05  TCTA-CTACORR    PIC X(20).                           PGCTAPO 
016300         05  TCTA-INN        PIC X(12).                           PGCTAPO 
016400         05  TCTA-NOMTIT     PIC X(60).                           PGCTAPO 
016500         05  TCTA-SALDO      PIC S9(13)V99 COMP-3.                PGCTAPO 
016600         05  TCTA-FECAPE     PIC 9(08).                           PGCTAPO 
016700         05  TCTA-CANTMOV    PIC 9(04) COMP-3.                    PGCTAPO 
016800*///// VISTA ALTERNATIVA - SOLO LA CLAVE (PARA COMPARAR RAPIDO) //PGCTAPO 
016900 01  WS-TAB-CTA-R REDEFINES WS-TAB-CTA.                           PGCTAPO 
017000     03  WS-FILA-CTA-CLAVE OCCURS 2000 TIMES.                     PGCTAPO 
017100         05  TCTAC-NROCUEN   PIC X(20).                           PGCTAPO 
017200         05  FILLER          PIC X(129).                          PGCTAPO 
017300                                                                  PGCTAPO 
017400*---- INDICES Y CONTADORES DE LA TABLA (USO COMP - TKT-0512) -----PGCTAPO 
017500 77  WS-CTA-CANT             PIC 9(4) COMP VALUE ZERO.            PGCTAPO 
017600 77  WS-CTA-MAX              PIC 9(4) COMP VALUE 2000.            PGCTAPO 
017700 77  WS-IX                   PIC 9(4) COMP VALUE ZERO.            PGCTAPO 
017800 77  WS-IX-INS               PIC 9(4) COMP VALUE ZERO.            PGCTAPO 
017900 77  WS-IX-MUEVE             PIC 9(4) COMP VALUE ZERO.            PGCTAPO 
018000 77  WS-ENCONTRADO           PIC X         VALUE 'N'.             PGCTAPO 
018100     88  WS-CUENTA-ENCONTRADA              VALUE 'S'.             PGCTAPO 
018200     88  WS-CUENTA-NO-ENCONTRADA           VALUE 'N'.             PGCTAPO 
018300                                                                  PGCTAPO 
018400*---- VALIDACION -------------------------------------------------PGCTAPO 
018500 77  WS-REG-VALIDO           PIC XX        VALUE 'SI'.            PGCTAPO 
018600 77  WS-MOTIVO-RECHAZO       PIC X(40)     VALUE SPACES.          PGCTAPO 
018700                                                                  PGCTAPO 
018800*---- ACUMULADORES DEL RESUMEN DE POSTEO (USO COMP/COMP-3) -------PGCTAPO 
018900 77  WS-CANT-OA              PIC 9(4) COMP     VALUE ZERO.        PGCTAPO 
019000 77  WS-CANT-DP              PIC 9(4) COMP     VALUE ZERO.        PGCTAPO 
019100 77  WS-CANT-WD              PIC 9(4) COMP     VALUE ZERO.        PGCTAPO 
019200 77  WS-CANT-RECHAZOS        PIC 9(4) COMP     VALUE ZERO.        PGCTAPO 
019300 77  WS-CANT-FONDOS-INSUF    PIC 9(4) COMP     VALUE ZERO.        PGCTAPO 
019400 77  WS-IMP-OA               PIC S9(13)V99 COMP-3 VALUE ZERO.     PGCTAPO 
019500 77  WS-IMP-DP               PIC S9(13)V99 COMP-3 VALUE ZERO.     PGCTAPO 
019600 77  WS-IMP-WD               PIC S9(13)V99 COMP-3 VALUE ZERO.     PGCTAPO 
019700 77  WS-IMP-CALCULO          PIC S9(13)V99 COMP-3 VALUE ZERO.     PGCTAPO 
019800                                                                  PGCTAPO 
019900*---- FECHA Y HORA DE CORRIDA DEL LOTE (Y2K - TKT-0810) ----------PGCTAPO 
020000 01  WS-FECHA-HOY            PIC 9(08)     VALUE ZEROS.           PGCTAPO 
020100 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                       PGCTAPO 
020200     03  WS-FH-ANIO          PIC 9(04).                           PGCTAPO 
020300     03  WS-FH-MES           PIC 9(02).                           PGCTAPO 
020400     03  WS-FH-DIA           PIC 9(02).                           PGCTAPO 
020500 01  WS-HORA-HOY             PIC 9(06)     VALUE ZEROS.           PGCTAPO 
020600 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                         PGCTAPO 
020700     03  WS-HH-HOR           PIC 9(02).                           PGCTAPO 
020800     03  WS-HH-MIN           PIC 9(02).                           PGCTAPO 
020900     03  WS-HH-SEG           PIC 9(02).                           PGCTAPO 
021000 77  WS-FECHORA-MOV          PIC 9(14)     VALUE ZEROS.           PGCTAPO 
021100                                                                  PGCTAPO 
021200*---- LINEAS DE IMPRESION DEL REPORTE DE RECHAZOS ----------------PGCTAPO 
021300 01  WS-LIN-TITULO.                                               PGCTAPO 
021400     03  FILLER              PIC X(05)     VALUE SPACES.          PGCTAPO 
021500     03  LTIT-TEXTO          PIC X(38)     VALUE                  PGCTAPO 
021600         'RECHAZOS DEL LOTE DE POSTEO DE CTAS.'.                  PGCTAPO 
021700     03  FILLER              PIC X(05)     VALUE SPACES.          PGCTAPO 
021800     03  LTIT-FECHA          PIC 9(08)     VALUE ZEROS.           PGCTAPO 
021900     03  FILLER              PIC X(44)     VALUE SPACES.          PGCTAPO 
022000                                                                  PGCTAPO 
022100 01  WS-LIN-RECHAZO.                                              PGCTAPO 
022200     03  FILLER              PIC X(01)     VALUE SPACE.           PGCTAPO 
022300     03  LRCH-ACCION         PIC X(02)     VALUE SPACES.          PGCTAPO 
022400     03  FILLER              PIC X(02)     VALUE SPACES.          PGCTAPO 
022500     03  LRCH-NROCUEN        PIC X(20)     VALUE SPACES.          PGCTAPO 
022600     03  FILLER              PIC X(02)     VALUE SPACES.          PGCTAPO 
022700     03  LRCH-MOTIVO         PIC X(40)     VALUE SPACES.          PGCTAPO 
022800     03  FILLER              PIC X(33)     VALUE SPACES.          PGCTAPO 
022900                                                                  PGCTAPO 
023000 01  WS-LIN-RESUMEN.                                              PGCTAPO 
023100     03  FILLER              PIC X(01)     VALUE SPACE.           PGCTAPO 
023200     03  LRES-ETIQUETA       PIC X(24)     VALUE SPACES.          PGCTAPO 
023300     03  LRES-CANT           PIC ZZZ,ZZ9   VALUE ZEROS.           PGCTAPO 
023400     03  FILLER              PIC X(02)     VALUE SPACES.          PGCTAPO 
023500     03  LRES-IMPORTE        PIC -Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.   PGCTAPO 
023600     03  FILLER              PIC X(49)     VALUE SPACES.          PGCTAPO 
023700                                                                  PGCTAPO 
023800 01  FILLER                  PIC X(01)     VALUE SPACES.          PGCTAPO 
023900                                                                  PGCTAPO 
024000*//////////////////////////////////////////////////////////////   PGCTAPO 
024100 PROCEDURE DIVISION.                                              PGCTAPO 
024200                                                                  PGCTAPO 
024300 MAIN-PROGRAM-I.                                                  PGCTAPO 
024400                                                                  PGCTAPO 
024500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                   PGCTAPO 
024600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                   PGCTAPO 
024700                            UNTIL WS-FIN-LECTURA.                 PGCTAPO 
024800     PERFORM 9000-REGRABAR-MAESTRO-I THRU 9000-REGRABAR-MAESTRO-F.PGCTAPO 
024900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                    PGCTAPO 
025000                                                                  PGCTAPO 
025100 MAIN-PROGRAM-F. GOBACK.                                          PGCTAPO 
025200                                                                  PGCTAPO 
025300                                                                  PGCTAPO 
025400*---------------------------------------------------------------  PGCTAPO 
025500 1000-INICIO-I.                                                   PGCTAPO 
025600                                                                  PGCTAPO 
025700     SET WS-NO-FIN-LECTURA TO TRUE.                               PGCTAPO 
025800     SET WS-NO-FIN-MAE     TO TRUE.                               PGCTAPO 
025900                                                                  PGCTAPO 
026000     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.                      PGCTAPO 
026100     ACCEPT WS-HORA-HOY  FROM TIME.                               PGCTAPO 
026200     IF WS-MODO-DIAG-ON                                           PGCTAPO 
026300        DISPLAY 'FECHA DEL LOTE: ' WS-FH-DIA '/' WS-FH-MES        PGCTAPO 
026400                '/' WS-FH-ANIO                                    PGCTAPO 
026500     END-IF.                                                      PGCTAPO 
026600                                                                  PGCTAPO 
026700     OPEN INPUT  CTAMAE-E.                                        PGCTAPO 
026800     IF FS-CTAMAE-E IS NOT EQUAL '00'                             PGCTAPO 
026900        DISPLAY '* ERROR EN OPEN CTAMAE-E = ' FS-CTAMAE-E         PGCTAPO 
027000        MOVE 9999 TO RETURN-CODE                                  PGCTAPO 
027100        SET WS-FIN-MAE TO TRUE                                    PGCTAPO 
027200     END-IF.                                                      PGCTAPO 
027300                                                                  PGCTAPO 
027400     PERFORM 1050-CARGAR-MAESTRO-I THRU 1050-CARGAR-MAESTRO-F     PGCTAPO 
027500        UNTIL WS-FIN-MAE.                                         PGCTAPO 
027600                                                                  PGCTAPO 
027700     CLOSE CTAMAE-E.                                              PGCTAPO 
027800                                                                  PGCTAPO 
027900     OPEN OUTPUT CTAMAE-S.                                        PGCTAPO 
028000     IF FS-CTAMAE-S IS NOT EQUAL '00'                             PGCTAPO 
028100        DISPLAY '* ERROR EN OPEN CTAMAE-S = ' FS-CTAMAE-S         PGCTAPO 
028200        MOVE 9999 TO RETURN-CODE                                  PGCTAPO 
028300        SET WS-FIN-LECTURA TO TRUE                                PGCTAPO 
028400     END-IF.                                                      PGCTAPO 
028500                                                                  PGCTAPO 
028600     OPEN EXTEND  TXNDET.                                         PGCTAPO 
028700     IF FS-TXNDET IS NOT EQUAL '00'                               PGCTAPO 
028800        DISPLAY '* ERROR EN OPEN TXNDET = ' FS-TXNDET             PGCTAPO 
028900        MOVE 9999 TO RETURN-CODE                                  PGCTAPO 
029000        SET WS-FIN-LECTURA TO TRUE                                PGCTAPO 
029100     END-IF.                                                      PGCTAPO 
029200                                                                  PGCTAPO 
029300     OPEN OUTPUT RECHAZ.                                          PGCTAPO 
029400     IF FS-RECHAZ IS NOT EQUAL '00'                               PGCTAPO 
029500        DISPLAY '* ERROR EN OPEN RECHAZ = ' FS-RECHAZ             PGCTAPO 
029600        MOVE 9999 TO RETURN-CODE                                  PGCTAPO 
029700        SET WS-FIN-LECTURA TO TRUE                                PGCTAPO 
029800     END-IF.                                                      PGCTAPO 
029900                                                                  PGCTAPO 
030000     MOVE WS-FECHA-HOY TO LTIT-FECHA.                             PGCTAPO 
030100     WRITE REG-RECHAZ FROM WS-LIN-TITULO                          PGCTAPO 
030200        AFTER ADVANCING TOP-OF-FORM.                              PGCTAPO 
030300                                                                  PGCTAPO 
030400     OPEN INPUT  MOVDIA.                                          PGCTAPO 
030500     IF FS-MOVDIA IS NOT EQUAL '00'                               PGCTAPO 
030600        DISPLAY '* ERROR EN OPEN MOVDIA = ' FS-MOVDIA             PGCTAPO 
030700        MOVE 9999 TO RETURN-CODE                                  PGCTAPO 
030800        SET WS-FIN-LECTURA TO TRUE                                PGCTAPO 
030900     ELSE                                                         PGCTAPO 
031000        PERFORM 2100-LEER-MOV-I THRU 2100-LEER-MOV-F              PGCTAPO 
031100     END-IF.                                                      PGCTAPO 
031200                                                                  PGCTAPO 
031300 1000-INICIO-F. EXIT.                                             PGCTAPO 
031400                                                                  PGCTAPO 
031500                                                                  PGCTAPO 
031600*---- CARGA EL MAESTRO VIGENTE A LA TABLA EN MEMORIA -------------PGCTAPO 
031700 1050-CARGAR-MAESTRO-I.                                           PGCTAPO 
031800                                                                  PGCTAPO 
031900     READ CTAMAE-E INTO WS-FILA-CTA(WS-CTA-CANT + 1)              PGCTAPO 
032000        AT END SET WS-FIN-MAE TO TRUE.                            PGCTAPO 
032100                                                                  PGCTAPO 
032200     EVALUATE FS-CTAMAE-E                                         PGCTAPO 
032300        WHEN '00'                                                 PGCTAPO 
032400           ADD 1 TO WS-CTA-CANT                                   PGCTAPO 
032500        WHEN '10'                                                 PGCTAPO 
032600           CONTINUE                                               PGCTAPO 
032700        WHEN OTHER                                                PGCTAPO 
032800           DISPLAY '* ERROR EN LECTURA CTAMAE-E = ' FS-CTAMAE-E   PGCTAPO 
032900           MOVE 9999 TO RETURN-CODE                               PGCTAPO 
033000           SET WS-FIN-MAE TO TRUE                                 PGCTAPO 
033100     END-EVALUATE.                                                PGCTAPO 
033200                                                                  PGCTAPO 
033300 1050-CARGAR-MAESTRO-F. EXIT.                                     PGCTAPO 
033400                                                                  PGCTAPO 
033500                                                                  PGCTAPO 
033600*---------------------------------------------------------------  PGCTAPO 
033700 2000-PROCESO-I.                                                  PGCTAPO 
033800                                                                  PGCTAPO 
033900     EVALUATE MOV-ACCION                                          PGCTAPO 
034000        WHEN 'OA'                                                 PGCTAPO 
034100           PERFORM 2200-ABRIR-CUENTA-I THRU 2200-ABRIR-CUENTA-F   PGCTAPO 
034200        WHEN 'DP'                                                 PGCTAPO 
034300           PERFORM 2300-DEPOSITAR-I    THRU 2300-DEPOSITAR-F      PGCTAPO 
034400        WHEN 'WD'                                                 PGCTAPO 
034500           PERFORM 2400-RETIRAR-I      THRU 2400-RETIRAR-F        PGCTAPO 
034600        WHEN OTHER                                                PGCTAPO 
034700           MOVE 'NO' TO WS-REG-VALIDO                             PGCTAPO 
034800           MOVE 'CODIGO DE ACCION DESCONOCIDO'                    PGCTAPO 
034900              TO WS-MOTIVO-RECHAZO                                PGCTAPO 
035000           PERFORM 7000-GRABAR-RECHAZO-I                          PGCTAPO 
035100              THRU 7000-GRABAR-RECHAZO-F                          PGCTAPO 
035200     END-EVALUATE.                                                PGCTAPO 
035300                                                                  PGCTAPO 
035400     PERFORM 2100-LEER-MOV-I THRU 2100-LEER-MOV-F.                PGCTAPO 
035500                                                                  PGCTAPO 
035600 2000-PROCESO-F. EXIT.                                            PGCTAPO 
035700                                                                  PGCTAPO 
035800                                                                  PGCTAPO 
035900*---------------------------------------------------------------  PGCTAPO 
036000 2100-LEER-MOV-I.                                                 PGCTAPO 
036100                                                                  PGCTAPO 
036200     READ MOVDIA                                                  PGCTAPO 
036300        AT END SET WS-FIN-LECTURA TO TRUE.                        PGCTAPO 
036400                                                                  PGCTAPO 
036500     EVALUATE FS-MOVDIA                                           PGCTAPO 
036600        WHEN '00'                                                 PGCTAPO 
036700           CONTINUE                                               PGCTAPO 
036800        WHEN '10'                                                 PGCTAPO 
036900           CONTINUE                                               PGCTAPO 
037000        WHEN OTHER                                                PGCTAPO 
037100           DISPLAY '* ERROR EN LECTURA MOVDIA = ' FS-MOVDIA       PGCTAPO 
037200           MOVE 9999 TO RETURN-CODE                               PGCTAPO 
037300           SET WS-FIN-LECTURA TO TRUE                             PGCTAPO 
037400     END-EVALUATE.                                                PGCTAPO 
037500                                                                  PGCTAPO 
037600 2100-LEER-MOV-F. EXIT.                                           PGCTAPO 
037700                                                                  PGCTAPO 
037800                                                                  PGCTAPO 
037900*---- APERTURA DE CUENTA (MOV-ACCION = 'OA') ---------------------PGCTAPO 
038000 2200-ABRIR-CUENTA-I.                                             PGCTAPO 
038100                                                                  PGCTAPO 
038200     MOVE 'SI' TO WS-REG-VALIDO.                                  PGCTAPO 
038300     PERFORM 2210-VALIDAR-ABRIR-I THRU 2210-VALIDAR-ABRIR-F.      PGCTAPO 
038400                                                                  PGCTAPO 
038500     IF WS-REG-VALIDO = 'SI'                                      PGCTAPO 
038600        PERFORM 2250-INSERTAR-ORDEN-I THRU 2250-INSERTAR-ORDEN-F  PGCTAPO 
038700        ADD 1 TO WS-CANT-OA                                       PGCTAPO 
038800        ADD MOV-IMPORTE TO WS-IMP-OA                              PGCTAPO 
038900        MOVE MOV-IMPORTE       TO DTXN-IMPORTE                    PGCTAPO 
039000        MOVE 'OA'              TO DTXN-TIPO                       PGCTAPO 
039100        MOVE 'Account opened with initial balance'                PGCTAPO 
039200                                TO DTXN-DESCRIP                   PGCTAPO 
039300        PERFORM 7100-GRABAR-MOVIMIENTO-I                          PGCTAPO 
039400           THRU 7100-GRABAR-MOVIMIENTO-F                          PGCTAPO 
039500     ELSE                                                         PGCTAPO 
039600        PERFORM 7000-GRABAR-RECHAZO-I THRU 7000-GRABAR-RECHAZO-F  PGCTAPO 
039700     END-IF.                                                      PGCTAPO 
039800                                                                  PGCTAPO 
039900 2200-ABRIR-CUENTA-F. EXIT.                                       PGCTAPO 
040000                                                                  PGCTAPO 
040100                                                                  PGCTAPO 
040200*---------------------------------------------------------------  PGCTAPO 
040300 2210-VALIDAR-ABRIR-I.                                            PGCTAPO 
040400                                                                  PGCTAPO 
040500     IF WS-CTA-CANT NOT LESS THAN WS-CTA-MAX                      PGCTAPO 
040600        MOVE 'NO' TO WS-REG-VALIDO                                PGCTAPO 
040700        MOVE 'CAPACIDAD MAXIMA DE CUENTAS EXCEDIDA'               PGCTAPO 
040800           TO WS-MOTIVO-RECHAZO                                   PGCTAPO 
040900     END-IF.                                                      PGCTAPO 
041000                                                                  PGCTAPO 
041100     IF WS-REG-VALIDO = 'SI' AND                                  PGCTAPO 
041200        MOV-NROCUEN IS NOT CLASE-DIGITOS                          PGCTAPO 
041300        MOVE 'NO' TO WS-REG-VALIDO                                PGCTAPO 
041400        MOVE 'NUMERO DE CUENTA INVALIDO' TO WS-MOTIVO-RECHAZO     PGCTAPO 
041500     END-IF.                                                      PGCTAPO 
041600                                                                  PGCTAPO 
041700     IF WS-REG-VALIDO = 'SI' AND                                  PGCTAPO 
041800        MOV-BIK IS NOT CLASE-DIGITOS                              PGCTAPO 
041900        MOVE 'NO' TO WS-REG-VALIDO                                PGCTAPO 
042000        MOVE 'BIK INVALIDO' TO WS-MOTIVO-RECHAZO                  PGCTAPO 
042100     END-IF.                                                      PGCTAPO 
042200                                                                  PGCTAPO 
042300     IF WS-REG-VALIDO = 'SI' AND                                  PGCTAPO 
042400        MOV-KPP IS NOT CLASE-DIGITOS                              PGCTAPO 
042500        MOVE 'NO' TO WS-REG-VALIDO                                PGCTAPO 
042600        MOVE 'KPP INVALIDO' TO WS-MOTIVO-RECHAZO                  PGCTAPO 
042700     END-IF.                                                      PGCTAPO 
042800                                                                  PGCTAPO 
042900     IF WS-REG-VALIDO = 'SI' AND                                  PGCTAPO 
043000        MOV-CTACORR IS NOT EQUAL TO SPACES AND                    PGCTAPO 
043100        MOV-CTACORR IS NOT CLASE-DIGITOS                          PGCTAPO 
043200        MOVE 'NO' TO WS-REG-VALIDO                                PGCTAPO 
043300        MOVE 'CUENTA CORRESPONSAL INVALIDA' TO WS-MOTIVO-RECHAZO  PGCTAPO 
043400     END-IF.                                                      PGCTAPO 
043500                                                                  PGCTAPO 
043600     IF WS-REG-VALIDO = 'SI' AND                                  PGCTAPO 
043700        MOV-IMPORTE IS LESS THAN ZERO                             PGCTAPO 
043800        MOVE 'NO' TO WS-REG-VALIDO                                PGCTAPO 
043900        MOVE 'SALDO INICIAL NO PUEDE SER NEGATIVO'                PGCTAPO 
044000           TO WS-MOTIVO-RECHAZO                                   PGCTAPO 
044100     END-IF.                                                      PGCTAPO 
044200                                                                  PGCTAPO 
044300     IF WS-REG-VALIDO = 'SI'                                      PGCTAPO 
044400        PERFORM 2600-BUSCAR-CUENTA-I THRU 2600-BUSCAR-CUENTA-F    PGCTAPO 
044500        IF WS-CUENTA-ENCONTRADA                                   PGCTAPO 
044600           MOVE 'NO' TO WS-REG-VALIDO                             PGCTAPO 
044700           MOVE 'LA CUENTA YA EXISTE' TO WS-MOTIVO-RECHAZO        PGCTAPO 
044800        END-IF                                                    PGCTAPO 
044900     END-IF.                                                      PGCTAPO 
045000                                                                  PGCTAPO 
045100 2210-VALIDAR-ABRIR-F. EXIT.                                      PGCTAPO 
045200                                                                  PGCTAPO 
045300                                                                  PGCTAPO 
045400*---- INSERTA LA CUENTA NUEVA MANTENIENDO EL ORDEN (TKT-1102) ----PGCTAPO 
045500 2250-INSERTAR-ORDEN-I.                                           PGCTAPO 
045600                                                                  PGCTAPO 
045700     MOVE 1 TO WS-IX-INS.                                         PGCTAPO 
045800     PERFORM 2252-UBICAR-POSICION-I THRU 2252-UBICAR-POSICION-F   PGCTAPO 
045900        UNTIL WS-IX-INS > WS-CTA-CANT                             PGCTAPO 
046000           OR TCTA-NROCUEN(WS-IX-INS) > MOV-NROCUEN.              PGCTAPO 
046100                                                                  PGCTAPO 
046200     MOVE WS-CTA-CANT TO WS-IX-MUEVE.                             PGCTAPO 
046300     PERFORM 2254-CORRER-FILAS-I THRU 2254-CORRER-FILAS-F         PGCTAPO 
046400        UNTIL WS-IX-MUEVE < WS-IX-INS.                            PGCTAPO 
046500                                                                  PGCTAPO 
046600     MOVE MOV-NROCUEN     TO TCTA-NROCUEN(WS-IX-INS).             PGCTAPO 
046700     MOVE MOV-BIK         TO TCTA-BIK(WS-IX-INS).                 PGCTAPO 
046800     MOVE MOV-KPP         TO TCTA-KPP(WS-IX-INS).                 PGCTAPO 
046900     MOVE MOV-CTACORR     TO TCTA-CTACORR(WS-IX-INS).             PGCTAPO 
047000     MOVE MOV-INN         TO TCTA-INN(WS-IX-INS).                 PGCTAPO 
047100     MOVE MOV-NOMTIT      TO TCTA-NOMTIT(WS-IX-INS).              PGCTAPO 
047200     MOVE MOV-IMPORTE     TO TCTA-SALDO(WS-IX-INS).               PGCTAPO 
047300     MOVE WS-FECHA-HOY    TO TCTA-FECAPE(WS-IX-INS).              PGCTAPO 
047400     MOVE 1               TO TCTA-CANTMOV(WS-IX-INS).             PGCTAPO 
047500     ADD 1 TO WS-CTA-CANT.                                        PGCTAPO 
047600     MOVE MOV-NROCUEN     TO DTXN-NROCUEN.                        PGCTAPO 
047700                                                                  PGCTAPO 
047800 2250-INSERTAR-ORDEN-F. EXIT.                                     PGCTAPO 
047900                                                                  PGCTAPO 
048000                                                                  PGCTAPO 
048100 2252-UBICAR-POSICION-I.                                          PGCTAPO 
048200                                                                  PGCTAPO 
048300     ADD 1 TO WS-IX-INS.                                          PGCTAPO 
048400                                                                  PGCTAPO 
048500 2252-UBICAR-POSICION-F. EXIT.                                    PGCTAPO 
048600                                                                  PGCTAPO 
048700                                                                  PGCTAPO 
048800 2254-CORRER-FILAS-I.                                             PGCTAPO 
048900                                                                  PGCTAPO 
049000     MOVE WS-FILA-CTA(WS-IX-MUEVE)                                PGCTAPO 
049100        TO WS-FILA-CTA(WS-IX-MUEVE + 1).                          PGCTAPO 
049200     SUBTRACT 1 FROM WS-IX-MUEVE.                                 PGCTAPO 
049300                                                                  PGCTAPO 
049400 2254-CORRER-FILAS-F. EXIT.                                       PGCTAPO 
049500                                                                  PGCTAPO 
049600                                                                  PGCTAPO 
049700*---- DEPOSITO (MOV-ACCION = 'DP') -------------------------------PGCTAPO 
049800 2300-DEPOSITAR-I.                                                PGCTAPO 
049900                                                                  PGCTAPO 
050000     MOVE 'SI' TO WS-REG-VALIDO.                                  PGCTAPO 
050100     PERFORM 2600-BUSCAR-CUENTA-I THRU 2600-BUSCAR-CUENTA-F.      PGCTAPO 
050200                                                                  PGCTAPO 
050300     IF WS-CUENTA-NO-ENCONTRADA                                   PGCTAPO 
050400        MOVE 'NO' TO WS-REG-VALIDO                                PGCTAPO 
050500        MOVE 'CUENTA NO ENCONTRADA' TO WS-MOTIVO-RECHAZO          PGCTAPO 
050600     ELSE                                                         PGCTAPO 
050700        IF MOV-IMPORTE IS NOT GREATER THAN ZERO                   PGCTAPO 
050800           MOVE 'NO' TO WS-REG-VALIDO                             PGCTAPO 
050900           MOVE 'IMPORTE DE DEPOSITO DEBE SER POSITIVO'           PGCTAPO 
051000              TO WS-MOTIVO-RECHAZO                                PGCTAPO 
051100        END-IF                                                    PGCTAPO 
051200     END-IF.                                                      PGCTAPO 
051300                                                                  PGCTAPO 
051400     IF WS-REG-VALIDO = 'SI'                                      PGCTAPO 
051500        COMPUTE TCTA-SALDO(WS-IX) ROUNDED =                       PGCTAPO 
051600                TCTA-SALDO(WS-IX) + MOV-IMPORTE                   PGCTAPO 
051700        ADD 1 TO TCTA-CANTMOV(WS-IX)                              PGCTAPO 
051800        ADD 1 TO WS-CANT-DP                                       PGCTAPO 
051900        ADD MOV-IMPORTE TO WS-IMP-DP                              PGCTAPO 
052000        MOVE MOV-NROCUEN  TO DTXN-NROCUEN                         PGCTAPO 
052100        MOVE MOV-IMPORTE  TO DTXN-IMPORTE                         PGCTAPO 
052200        MOVE 'DP'         TO DTXN-TIPO                            PGCTAPO 
052300        MOVE 'Deposit'    TO DTXN-DESCRIP                         PGCTAPO 
052400        PERFORM 7100-GRABAR-MOVIMIENTO-I                          PGCTAPO 
052500           THRU 7100-GRABAR-MOVIMIENTO-F                          PGCTAPO 
052600     ELSE                                                         PGCTAPO 
052700        PERFORM 7000-GRABAR-RECHAZO-I THRU 7000-GRABAR-RECHAZO-F  PGCTAPO 
052800     END-IF.                                                      PGCTAPO 
052900                                                                  PGCTAPO 
053000 2300-DEPOSITAR-F. EXIT.                                          PGCTAPO 
053100                                                                  PGCTAPO 
053200                                                                  PGCTAPO 
053300*---- RETIRO (MOV-ACCION = 'WD') ---------------------------------PGCTAPO 
053400 2400-RETIRAR-I.                                                  PGCTAPO 
053500                                                                  PGCTAPO 
053600     MOVE 'SI' TO WS-REG-VALIDO.                                  PGCTAPO 
053700     PERFORM 2600-BUSCAR-CUENTA-I THRU 2600-BUSCAR-CUENTA-F.      PGCTAPO 
053800                                                                  PGCTAPO 
053900     IF WS-CUENTA-NO-ENCONTRADA                                   PGCTAPO 
054000        MOVE 'NO' TO WS-REG-VALIDO                                PGCTAPO 
054100        MOVE 'CUENTA NO ENCONTRADA' TO WS-MOTIVO-RECHAZO          PGCTAPO 
054200     ELSE                                                         PGCTAPO 
054300        IF MOV-IMPORTE IS NOT GREATER THAN ZERO                   PGCTAPO 
054400           MOVE 'NO' TO WS-REG-VALIDO                             PGCTAPO 
054500           MOVE 'IMPORTE DE RETIRO DEBE SER POSITIVO'             PGCTAPO 
054600              TO WS-MOTIVO-RECHAZO                                PGCTAPO 
054700        ELSE                                                      PGCTAPO 
054800           IF MOV-IMPORTE IS GREATER THAN TCTA-SALDO(WS-IX)       PGCTAPO 
054900              MOVE 'NO' TO WS-REG-VALIDO                          PGCTAPO 
055000              MOVE 'FONDOS INSUFICIENTES' TO WS-MOTIVO-RECHAZO    PGCTAPO 
055100              ADD 1 TO WS-CANT-FONDOS-INSUF                       PGCTAPO 
055200           END-IF                                                 PGCTAPO 
055300        END-IF                                                    PGCTAPO 
055400     END-IF.                                                      PGCTAPO 
055500                                                                  PGCTAPO 
055600     IF WS-REG-VALIDO = 'SI'                                      PGCTAPO 
055700        COMPUTE TCTA-SALDO(WS-IX) ROUNDED =                       PGCTAPO 
055800                TCTA-SALDO(WS-IX) - MOV-IMPORTE                   PGCTAPO 
055900        ADD 1 TO TCTA-CANTMOV(WS-IX)                              PGCTAPO 
056000        ADD 1 TO WS-CANT-WD                                       PGCTAPO 
056100        ADD MOV-IMPORTE TO WS-IMP-WD                              PGCTAPO 
056200        MOVE MOV-NROCUEN    TO DTXN-NROCUEN                       PGCTAPO 
056300        MOVE MOV-IMPORTE    TO DTXN-IMPORTE                       PGCTAPO 
056400        MOVE 'WD'           TO DTXN-TIPO                          PGCTAPO 
056500        MOVE 'Cash withdrawal' TO DTXN-DESCRIP                    PGCTAPO 
056600        PERFORM 7100-GRABAR-MOVIMIENTO-I                          PGCTAPO 
056700           THRU 7100-GRABAR-MOVIMIENTO-F                          PGCTAPO 
056800     ELSE                                                         PGCTAPO 
056900        PERFORM 7000-GRABAR-RECHAZO-I                             PGCTAPO 
057000           THRU 7000-GRABAR-RECHAZO-F                             PGCTAPO 
057100     END-IF.                                                      PGCTAPO 
057200                                                                  PGCTAPO 
057300 2400-RETIRAR-F. EXIT.                                            PGCTAPO 
057400                                                                  PGCTAPO 
057500                                                                  PGCTAPO 
057600*---- BUSQUEDA DE LA CUENTA EN LA TABLA (ACCESO SECUENCIAL) ------PGCTAPO 
057700 2600-BUSCAR-CUENTA-I.                                            PGCTAPO 
057800                                                                  PGCTAPO 
057900     SET WS-CUENTA-NO-ENCONTRADA TO TRUE.                         PGCTAPO 
058000     MOVE ZERO TO WS-IX.                                          PGCTAPO 
058100                                                                  PGCTAPO 
058200     PERFORM 2610-COMPARAR-FILA-I THRU 2610-COMPARAR-FILA-F       PGCTAPO 
058300        VARYING WS-IX FROM 1 BY 1                                 PGCTAPO 
058400        UNTIL WS-IX > WS-CTA-CANT                                 PGCTAPO 
058500           OR WS-CUENTA-ENCONTRADA.                               PGCTAPO 
058600                                                                  PGCTAPO 
058700     IF WS-CUENTA-NO-ENCONTRADA                                   PGCTAPO 
058800        MOVE ZERO TO WS-IX                                        PGCTAPO 
058900     ELSE                                                         PGCTAPO 
059000        SUBTRACT 1 FROM WS-IX                                     PGCTAPO 
059100     END-IF.                                                      PGCTAPO 
059200                                                                  PGCTAPO 
059300 2600-BUSCAR-CUENTA-F. EXIT.                                      PGCTAPO 
059400                                                                  PGCTAPO 
059500                                                                  PGCTAPO 
059600 2610-COMPARAR-FILA-I.                                            PGCTAPO 
059700                                                                  PGCTAPO 
059800     IF TCTA-NROCUEN(WS-IX) = MOV-NROCUEN                         PGCTAPO 
059900        SET WS-CUENTA-ENCONTRADA TO TRUE                          PGCTAPO 
060000     END-IF.                                                      PGCTAPO 
060100                                                                  PGCTAPO 
060200 2610-COMPARAR-FILA-F. EXIT.                                      PGCTAPO 
060300                                                                  PGCTAPO 
060400                                                                  PGCTAPO 
060500*---- ESCRIBE UNA LINEA DE RECHAZO EN EL REPORTE -----------------PGCTAPO 
060600 7000-GRABAR-RECHAZO-I.                                           PGCTAPO 
060700                                                                  PGCTAPO 
060800     MOVE MOV-ACCION       TO LRCH-ACCION.                        PGCTAPO 
060900     MOVE MOV-NROCUEN      TO LRCH-NROCUEN.                       PGCTAPO 
061000     MOVE WS-MOTIVO-RECHAZO TO LRCH-MOTIVO.                       PGCTAPO 
061100     WRITE REG-RECHAZ FROM WS-LIN-RECHAZO AFTER 1.                PGCTAPO 
061200                                                                  PGCTAPO 
061300     IF WS-MOTIVO-RECHAZO NOT EQUAL 'FONDOS INSUFICIENTES'        PGCTAPO 
061400        ADD 1 TO WS-CANT-RECHAZOS                                 PGCTAPO 
061500     END-IF.                                                      PGCTAPO 
061600                                                                  PGCTAPO 
061700     MOVE SPACES TO WS-MOTIVO-RECHAZO.                            PGCTAPO 
061800                                                                  PGCTAPO 
061900 7000-GRABAR-RECHAZO-F. EXIT.                                     PGCTAPO 
062000                                                                  PGCTAPO 
062100                                                                  PGCTAPO 
062200*---- ESCRIBE EL MOVIMIENTO POSTEADO EN EL HISTORICO -------------PGCTAPO 
062300 7100-GRABAR-MOVIMIENTO-I.                                        PGCTAPO 
062400                                                                  PGCTAPO 
062500     MOVE WS-FECHA-HOY TO WS-FECHORA-MOV(1:8).                    PGCTAPO 
062600     MOVE WS-HORA-HOY  TO WS-FECHORA-MOV(9:6).                    PGCTAPO 
062700     MOVE WS-FECHORA-MOV TO DTXN-FECHORA.                         PGCTAPO 
062800                                                                  PGCTAPO 
062900     WRITE REG-TXNDET.                                            PGCTAPO 
063000                                                                  PGCTAPO 
063100     IF FS-TXNDET IS NOT EQUAL '00'                               PGCTAPO 
063200        DISPLAY '* ERROR EN GRABAR TXNDET = ' FS-TXNDET           PGCTAPO 
063300        MOVE 9999 TO RETURN-CODE                                  PGCTAPO 
063400     END-IF.                                                      PGCTAPO 
063500                                                                  PGCTAPO 
063600 7100-GRABAR-MOVIMIENTO-F. EXIT.                                  PGCTAPO 
063700                                                                  PGCTAPO 
063800                                                                  PGCTAPO 
063900*---- REGRABA EL MAESTRO COMPLETO, YA ORDENADO EN MEMORIA --------PGCTAPO 
064000 9000-REGRABAR-MAESTRO-I.                                         PGCTAPO 
064100                                                                  PGCTAPO 
064200     PERFORM 9010-ESCRIBIR-FILA-MAESTRO-I                         PGCTAPO 
064300        THRU 9010-ESCRIBIR-FILA-MAESTRO-F                         PGCTAPO 
064400        VARYING WS-IX FROM 1 BY 1                                 PGCTAPO 
064500        UNTIL WS-IX > WS-CTA-CANT.                                PGCTAPO 
064600                                                                  PGCTAPO 
064700 9000-REGRABAR-MAESTRO-F. EXIT.                                   PGCTAPO 
064800                                                                  PGCTAPO 
064900                                                                  PGCTAPO 
065000 9010-ESCRIBIR-FILA-MAESTRO-I.                                    PGCTAPO 
065100                                                                  PGCTAPO 
065200     MOVE TCTA-NROCUEN(WS-IX)  TO SCTA-NROCUEN.                   PGCTAPO 
065300     MOVE TCTA-BIK(WS-IX)      TO SCTA-BIK.                       PGCTAPO 
065400     MOVE TCTA-KPP(WS-IX)      TO SCTA-KPP.                       PGCTAPO 
065500     MOVE TCTA-CTACORR(WS-IX)  TO SCTA-CTACORR.                   PGCTAPO 
065600     MOVE TCTA-INN(WS-IX)      TO SCTA-INN.                       PGCTAPO 
065700     MOVE TCTA-NOMTIT(WS-IX)   TO SCTA-NOMTIT.                    PGCTAPO 
065800     MOVE TCTA-SALDO(WS-IX)    TO SCTA-SALDO.                     PGCTAPO 
065900     MOVE TCTA-FECAPE(WS-IX)   TO SCTA-FECAPE.                    PGCTAPO 
066000     MOVE TCTA-CANTMOV(WS-IX)  TO SCTA-CANTMOV.                   PGCTAPO 
066100     WRITE REG-CTAMAE-S.                                          PGCTAPO 
066200     IF FS-CTAMAE-S IS NOT EQUAL '00'                             PGCTAPO 
066300        DISPLAY '* ERROR EN GRABAR CTAMAE-S = ' FS-CTAMAE-S       PGCTAPO 
066400        MOVE 9999 TO RETURN-CODE                                  PGCTAPO 
066500     END-IF.                                                      PGCTAPO 
066600                                                                  PGCTAPO 
066700 9010-ESCRIBIR-FILA-MAESTRO-F. EXIT.                              PGCTAPO 
066800                                                                  PGCTAPO 
066900                                                                  PGCTAPO 
067000*---- RESUMEN DE POSTEO AL PIE DEL REPORTE DE RECHAZOS -----------PGCTAPO 
067100 9999-FINAL-I.                                                    PGCTAPO 
067200                                                                  PGCTAPO 
067300     MOVE SPACES TO WS-LIN-RESUMEN.                               PGCTAPO 
067400     WRITE REG-RECHAZ FROM WS-LIN-RESUMEN AFTER 2.                PGCTAPO 
067500                                                                  PGCTAPO 
067600     MOVE 'APERTURAS POSTEADAS:   ' TO LRES-ETIQUETA.             PGCTAPO 
067700     MOVE WS-CANT-OA TO LRES-CANT.                                PGCTAPO 
067800     MOVE WS-IMP-OA  TO LRES-IMPORTE.                             PGCTAPO 
067900     WRITE REG-RECHAZ FROM WS-LIN-RESUMEN AFTER 1.                PGCTAPO 
068000                                                                  PGCTAPO 
068100     MOVE 'DEPOSITOS POSTEADOS:   ' TO LRES-ETIQUETA.             PGCTAPO 
068200     MOVE WS-CANT-DP TO LRES-CANT.                                PGCTAPO 
068300     MOVE WS-IMP-DP  TO LRES-IMPORTE.                             PGCTAPO 
068400     WRITE REG-RECHAZ FROM WS-LIN-RESUMEN AFTER 1.                PGCTAPO 
068500                                                                  PGCTAPO 
068600     MOVE 'RETIROS POSTEADOS:     ' TO LRES-ETIQUETA.             PGCTAPO 
068700     MOVE WS-CANT-WD TO LRES-CANT.                                PGCTAPO 
068800     MOVE WS-IMP-WD  TO LRES-IMPORTE.                             PGCTAPO 
068900     WRITE REG-RECHAZ FROM WS-LIN-RESUMEN AFTER 1.                PGCTAPO 
069000                                                                  PGCTAPO 
069100     MOVE ZERO TO LRES-IMPORTE.                                   PGCTAPO 
069200     MOVE 'RECHAZADOS POR VALIDAR:' TO LRES-ETIQUETA.             PGCTAPO 
069300     MOVE WS-CANT-RECHAZOS TO LRES-CANT.                          PGCTAPO 
069400     MOVE ZERO TO LRES-IMPORTE.                                   PGCTAPO 
069500     WRITE REG-RECHAZ FROM WS-LIN-RESUMEN AFTER 1.                PGCTAPO 
069600                                                                  PGCTAPO 
069700     MOVE 'RECHAZOS POR FONDOS:   ' TO LRES-ETIQUETA.             PGCTAPO 
069800     MOVE WS-CANT-FONDOS-INSUF TO LRES-CANT.                      PGCTAPO 
069900     WRITE REG-RECHAZ FROM WS-LIN-RESUMEN AFTER 1.                PGCTAPO 
070000                                                                  PGCTAPO 
070100     DISPLAY 'TOTAL APERTURAS:  ' WS-CANT-OA.                     PGCTAPO 
070200     DISPLAY 'TOTAL DEPOSITOS:  ' WS-CANT-DP.                     PGCTAPO 
070300     DISPLAY 'TOTAL RETIROS:    ' WS-CANT-WD.                     PGCTAPO 
070400     DISPLAY 'TOTAL RECHAZADOS: ' WS-CANT-RECHAZOS.               PGCTAPO 
070500     DISPLAY 'FONDOS INSUF.:    ' WS-CANT-FONDOS-INSUF.           PGCTAPO 
070600                                                                  PGCTAPO 
070700     CLOSE MOVDIA CTAMAE-S TXNDET RECHAZ.                         PGCTAPO 
070800                                                                  PGCTAPO 
070900 9999-FINAL-F. EXIT.                                              PGCTAPO 
