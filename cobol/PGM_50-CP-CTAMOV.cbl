000100***************************************************************** CTAMOV  
000200*   LAYOUT NOVEDAD DE CUENTA - MOVIMIENTO DIARIO A PROCESAR     * CTAMOV  
000300*   SISTEMA CTAS - ENTRADA DEL LOTE NOCTURNO (TEST - EDITABLE)  * CTAMOV  
000400*   ARCHIVO: BANCTA.CTAS.MOVDIA  - LARGO REGISTRO 157 BYTES     * CTAMOV  
000500***************************************************************** CTAMOV  
000600*    COPY CPCTAMOV.                                               CTAMOV  
000700 01  WS-REG-CTAMOV.                                               CTAMOV  
000800*     ACCION: OA=ABRIR CUENTA; DP=DEPOSITO; WD=RETIRO             CTAMOV  
000900     03  MOV-ACCION          PIC X(02)     VALUE SPACES.          CTAMOV  
001000     03  MOV-NROCUEN         PIC X(20)     VALUE SPACES.          CTAMOV  
001100*     CAMPOS SIGUIENTES SOLO SE USAN CUANDO MOV-ACCION = 'OA'     CTAMOV  
001200     03  MOV-BIK             PIC X(09)     VALUE SPACES.          CTAMOV  
001300     03  MOV-KPP             PIC X(09)     VALUE SPACES.          CTAMOV  
001400     03  MOV-CTACORR         PIC X(20)     VALUE SPACES.          CTAMOV  
001500     03  MOV-INN             PIC X(12)     VALUE SPACES.          CTAMOV  
001600     03  MOV-NOMTIT          PIC X(60)     VALUE SPACES.          CTAMOV  
001700*     SALDO INICIAL (OA) O IMPORTE DE DEPOSITO/RETIRO (DP/WD)     CTAMOV  
001800     03  MOV-IMPORTE         PIC S9(13)V99 VALUE ZEROS.           CTAMOV  
001900     03  FILLER              PIC X(10)     VALUE SPACES.          CTAMOV  
002000*/////////////////////////////////////////////////////////////////CTAMOV  
