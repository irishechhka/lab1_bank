000100***************************************************************** CTAMAE  
000200*   LAYOUT CUENTA CORRIENTE - MAESTRO DE CUENTAS                * CTAMAE  
000300*   SISTEMA CTAS - LOTE NOCTURNO DE MANTENIMIENTO DE CUENTAS    * CTAMAE  
000400*   ARCHIVO: BANCTA.CTAS.MAESTRO  - LARGO REGISTRO 159 BYTES    * CTAMAE  
000500***************************************************************** CTAMAE  
000600*    COPY CPCTAMAE.                                               CTAMAE  
000700 01  WS-REG-CTAMAE.                                               CTAMAE  
000800     03  CTA-NROCUEN         PIC X(20)     VALUE SPACES.          CTAMAE  
000900     03  CTA-BIK             PIC X(09)     VALUE SPACES.          CTAMAE  
001000*     KPP = CODIGO DE REGISTRO DE LA ENTIDAD ANTE EL FISCO        CTAMAE  
001100     03  CTA-KPP             PIC X(09)     VALUE SPACES.          CTAMAE  
001200*     CUENTA CORRESPONSAL DEL BANCO EMISOR, PUEDE IR EN BLANCO    CTAMAE  
001300     03  CTA-CTACORR         PIC X(20)     VALUE SPACES.          CTAMAE  
001400*     INN = IDENTIFICADOR FISCAL DEL TITULAR (10 O 12 DIGITOS)    CTAMAE  
001500*     PUEDE IR EN BLANCO. NO SE VALIDA POR FORMATO EN ESTE PGM.   CTAMAE  
001600     03  CTA-INN             PIC X(12)     VALUE SPACES.          CTAMAE  
001700     03  CTA-NOMTIT          PIC X(60)     VALUE SPACES.          CTAMAE  
001800*     SALDO EN RUBLOS Y KOPECS (2 DECIMALES)                      CTAMAE  
001900     03  CTA-SALDO           PIC S9(13)V99 COMP-3 VALUE ZEROS.    CTAMAE  
002000*     FECHA DE APERTURA DE LA CUENTA (AAAAMMDD)                   CTAMAE  
002100     03  CTA-FECAPE          PIC 9(08)     VALUE ZEROS.           CTAMAE  
002200*     CANTIDAD DE MOVIMIENTOS REGISTRADOS PARA ESTA CUENTA        CTAMAE  
002300     03  CTA-CANTMOV         PIC 9(04) COMP-3    VALUE ZEROS.     CTAMAE  
002400     03  FILLER              PIC X(10)     VALUE SPACES.          CTAMAE  
002500*/////////////////////////////////////////////////////////////////CTAMAE  
