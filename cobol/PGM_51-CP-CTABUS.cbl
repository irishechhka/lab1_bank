000100***************************************************************** CTABUS  
000200*   LAYOUT CRITERIO DE BUSQUEDA DE CUENTAS                     *  CTABUS  
000300*   SISTEMA CTAS - ENTRADA DE CONSULTAS DEL LOTE DE BUSQUEDA   *  CTABUS  
000400*   ARCHIVO: BANCTA.CTAS.BUSDIA  - LARGO REGISTRO 150 BYTES    *  CTABUS  
000500***************************************************************** CTABUS  
000600*    COPY CPCTABUS.                                               CTABUS  
000700*     CAMPO EN BLANCO = SIN FILTRO POR ESE ATRIBUTO               CTABUS  
000800 01  WS-REG-CTABUS.                                               CTABUS  
000900     03  BUS-NROCUEN         PIC X(20)     VALUE SPACES.          CTABUS  
001000     03  BUS-BIK             PIC X(09)     VALUE SPACES.          CTABUS  
001100     03  BUS-KPP             PIC X(09)     VALUE SPACES.          CTABUS  
001200     03  BUS-NOMTIT          PIC X(60)     VALUE SPACES.          CTABUS  
001300     03  BUS-INN             PIC X(12)     VALUE SPACES.          CTABUS  
001400*     RANGO DE SALDO - SOLO PARA LA CONSULTA POR RANGO DE SALDO   CTABUS  
001500     03  BUS-SALDOMIN        PIC S9(13)V99 VALUE ZEROS.           CTABUS  
001600     03  BUS-SALDOMAX        PIC S9(13)V99 VALUE ZEROS.           CTABUS  
001700     03  FILLER              PIC X(10)     VALUE SPACES.          CTABUS  
001800*//// VISTA ALTERNATIVA - SOLO EL RANGO DE SALDO (CORTE 16S) //// CTABUS  
001900 01  WS-REG-CTABUS-RANGO REDEFINES WS-REG-CTABUS.                 CTABUS  
002000     03  FILLER              PIC X(110).                          CTABUS  
002100     03  BUSR-SALDOMIN       PIC S9(13)V99.                       CTABUS  
002200     03  BUSR-SALDOMAX       PIC S9(13)V99.                       CTABUS  
002300     03  FILLER              PIC X(10).                           CTABUS  
002400*/////////////////////////////////////////////////////////////////CTABUS  
